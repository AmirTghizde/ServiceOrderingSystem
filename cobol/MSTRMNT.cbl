000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MAKTAB-SHARIF DATA CENTER   *  00000200
000300* ALL RIGHTS RESERVED                                           * 00000300
000400****************************************************************  00000400
000500* PROGRAM:  MSTRMNT                                             * 00000500
000600*                                                                *00000600
000700* READS THE DAILY TRANSACTION FILE AND APPLIES MAIN-SERVICE,    * 00000700
000800* SUB-SERVICE, CUSTOMER AND MANAGER MAINTENANCE REQUESTS        * 00000800
000900* AGAINST THE MASTER FILES.  MASTERS ARE LOADED ENTIRELY INTO   * 00000900
001000* STORAGE AT START OF RUN, UPDATED IN PLACE, AND REWRITTEN      * 00001000
001100* WHOLE AT END OF RUN.                                          * 00001100
001200*                                                                *00001200
001300* THIS PROGRAM OWNS TRAN CODES ADMS/ADSS/REGC/REGM ONLY.  ANY   * 00001300
001400* OTHER CODE ON TRANFILE BELONGS TO THE ORDRSUG STEP AND IS     * 00001400
001500* SKIPPED HERE WITHOUT COMMENT.                                 * 00001500
001600****************************************************************  00001600
001700* CHANGE LOG                                                    * 00001700
001800* ----------                                                    * 00001800
001900* 82-04-11  D.STOUT     ORIGINAL PROGRAM WRITTEN                * 00001900
002000* 84-09-02  D.STOUT     ADDED SUB-SERVICE TECHNICIAN ASSIGN     * 00002000
002100*                       AND UNASSIGN REQUESTS (WO 4471)         * 00002100
002200* 86-01-30  R.PELL      MANAGER CODE SEQUENCE MOVED TO A        * 00002200
002300*                       COUNTER ITEM PER AUDIT FINDING 86-014   * 00002300
002400* 88-07-19  R.PELL      DUPLICATE EMAIL CHECK NOW SPANS ALL     * 00002400
002500*                       CUSTOMER-TYPE ROWS, NOT JUST ACTIVE     * 00002500
002600*                       ONES (WO 5502)                          * 00002600
002700* 91-02-25  K.OSEI      ADDED PASSWORD LENGTH/CONTENT EDIT      * 00002700
002800*                       PER SECURITY STANDARD SEC-014           * 00002800
002900* 93-11-08  K.OSEI      SUB SERVICE EDIT-WAGE / EDIT-DESC       * 00002900
003000*                       REQUESTS SPLIT OUT OF ADD LOGIC         * 00003000
003100* 96-05-14  T.NAKASHIMA MASTER TABLE SIZES RAISED TO CURRENT    * 00003100
003200*                       VOLUMES (WO 6390)                       * 00003200
003300* 98-12-01  T.NAKASHIMA Y2K REMEDIATION - REPORT DATE NOW       * 00003300
003400*                       WINDOWED THROUGH A FOUR DIGIT YEAR      * 00003400
003500*                       BUILD AREA, SEE WS-CC-YY-DATE (PRJ Y2K) * 00003500
003600* 99-06-22  T.NAKASHIMA Y2K REMEDIATION SIGN-OFF - NO FURTHER   * 00003600
003700*                       TWO DIGIT YEAR ARITHMETIC IN THIS PGM   * 00003700
003800* 03-08-04  L.ABARA     REJECT REASON TEXT STANDARDIZED TO      * 00003800
003900*                       MATCH THE ORDRSUG STEP (WO 7215)        * 00003900
004000* 07-01-17  L.ABARA     ADDED BLANK-NAME EDIT TO MAIN SERVICE   * 00004000
004100*                       ADD, WO 7500 - VALIDATION HAD ALLOWED   * 00004100
004200*                       AN ALL-SPACE NAME THROUGH SINCE 82      * 00004200
004300****************************************************************  00004300
004400 IDENTIFICATION DIVISION.                                         00004400
004500 PROGRAM-ID. MSTRMNT.                                             00004500
004600 AUTHOR. D STOUT.                                                 00004600
004700 INSTALLATION. MAKTAB SHARIF DATA CENTER.                         00004700
004800 DATE-WRITTEN. 04/11/82.                                          00004800
004900 DATE-COMPILED.                                                   00004900
005000 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             00005000
005100****************************************************************  00005100
005200 ENVIRONMENT DIVISION.                                            00005200
005300 CONFIGURATION SECTION.                                           00005300
005400 SPECIAL-NAMES.                                                   00005400
005500     C01 IS TOP-OF-FORM                                           00005500
005600     CLASS WS-DIGIT-CLASS   IS '0' THRU '9'                       00005600
005700     CLASS WS-ALPHA-CLASS   IS 'A' THRU 'Z' 'a' THRU 'z'.         00005700
005800 INPUT-OUTPUT SECTION.                                            00005800
005900 FILE-CONTROL.                                                    00005900
006000     SELECT MAIN-SERVICE-FILE     ASSIGN TO MAINSFIL              00006000
006100         ACCESS IS SEQUENTIAL                                     00006100
006200         FILE STATUS  IS  WS-MAINSFIL-STATUS.                     00006200
006300                                                                  00006300
006400     SELECT MAIN-SERVICE-FILE-OUT ASSIGN TO MAINSOUT              00006400
006500         ACCESS IS SEQUENTIAL                                     00006500
006600         FILE STATUS  IS  WS-MAINSOUT-STATUS.                     00006600
006700                                                                  00006700
006800     SELECT SUB-SERVICE-FILE      ASSIGN TO SUBSFIL               00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS  IS  WS-SUBSFIL-STATUS.                      00007000
007100                                                                  00007100
007200     SELECT SUB-SERVICE-FILE-OUT  ASSIGN TO SUBSOUT               00007200
007300         ACCESS IS SEQUENTIAL                                     00007300
007400         FILE STATUS  IS  WS-SUBSOUT-STATUS.                      00007400
007500                                                                  00007500
007600     SELECT USERS-FILE            ASSIGN TO USERSFIL              00007600
007700         ACCESS IS SEQUENTIAL                                     00007700
007800         FILE STATUS  IS  WS-USERSFIL-STATUS.                     00007800
007900                                                                  00007900
008000     SELECT USERS-FILE-OUT        ASSIGN TO USEROUT               00008000
008100         ACCESS IS SEQUENTIAL                                     00008100
008200         FILE STATUS  IS  WS-USEROUT-STATUS.                      00008200
008300                                                                  00008300
008400     SELECT TRANSACTION-FILE      ASSIGN TO TRANFILE              00008400
008500         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00008500
008600                                                                  00008600
008700     SELECT RESULTS-FILE          ASSIGN TO RESULTS               00008700
008800         FILE STATUS  IS  WS-RESULTS-STATUS.                      00008800
008900                                                                  00008900
009000     SELECT REPORT-FILE           ASSIGN TO MSTRPT                00009000
009100         FILE STATUS  IS  WS-REPORT-STATUS.                       00009100
009200                                                                  00009200
009300****************************************************************  00009300
009400 DATA DIVISION.                                                   00009400
009500 FILE SECTION.                                                    00009500
009600                                                                  00009600
009700 FD  MAIN-SERVICE-FILE                                            00009700
009800     RECORDING MODE IS F.                                         00009800
009900 COPY MAINSVC REPLACING ==:TAG:== BY ==FD-MS==.                   00009900
010000                                                                  00010000
010100 FD  MAIN-SERVICE-FILE-OUT                                        00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY MAINSVC REPLACING ==:TAG:== BY ==FD-MSO==.                  00010300
010400                                                                  00010400
010500 FD  SUB-SERVICE-FILE                                             00010500
010600     RECORDING MODE IS F.                                         00010600
010700 COPY SUBSVC  REPLACING ==:TAG:== BY ==FD-SS==.                   00010700
010800                                                                  00010800
010900 FD  SUB-SERVICE-FILE-OUT                                         00010900
011000     RECORDING MODE IS F.                                         00011000
011100 COPY SUBSVC  REPLACING ==:TAG:== BY ==FD-SSO==.                  00011100
011200                                                                  00011200
011300 FD  USERS-FILE                                                   00011300
011400     RECORDING MODE IS F.                                         00011400
011500 COPY USERREC REPLACING ==:TAG:== BY ==FD-USR==.                  00011500
011600                                                                  00011600
011700 FD  USERS-FILE-OUT                                               00011700
011800     RECORDING MODE IS F.                                         00011800
011900 COPY USERREC REPLACING ==:TAG:== BY ==FD-USRO==.                 00011900
012000                                                                  00012000
012100 FD  TRANSACTION-FILE                                             00012100
012200     RECORDING MODE IS F.                                         00012200
012300 COPY TRANREC REPLACING ==:TAG:== BY ==FD-TR==.                   00012300
012400                                                                  00012400
012500 FD  RESULTS-FILE                                                 00012500
012600     RECORDING MODE IS F.                                         00012600
012700 COPY RESLTREC REPLACING ==:TAG:== BY ==FD-RES==.                 00012700
012800                                                                  00012800
012900 FD  REPORT-FILE                                                  00012900
013000     RECORDING MODE IS F.                                         00013000
013100 01  MSTRPT-RECORD              PIC X(132).                       00013100
013200                                                                  00013200
013300****************************************************************  00013300
013400 WORKING-STORAGE SECTION.                                         00013400
013500****************************************************************  00013500
013600*                                                                 00013600
013700 01  WS-SYSTEM-DATE-AND-TIME.                                     00013700
013800     05  WS-CURRENT-DATE.                                         00013800
013900         10  WS-CURRENT-YEAR         PIC 9(2).                    00013900
014000         10  WS-CURRENT-MONTH        PIC 9(2).                    00014000
014100         10  WS-CURRENT-DAY          PIC 9(2).                    00014100
014200     05  WS-CURRENT-TIME.                                         00014200
014300         10  WS-CURRENT-HOUR         PIC 9(2).                    00014300
014400         10  WS-CURRENT-MINUTE       PIC 9(2).                    00014400
014500         10  WS-CURRENT-SECOND       PIC 9(2).                    00014500
014600         10  WS-CURRENT-HNDSEC       PIC 9(2).                    00014600
014700*                                                                 00014700
014800* Y2K REMEDIATION - FOUR DIGIT YEAR WINDOW BUILD AREA (PRJ Y2K)   00014800
014900 01  WS-CC-YY-DATE.                                               00014900
015000     05  WS-CC                       PIC 9(2) VALUE 20.           00015000
015100     05  WS-YY                       PIC 9(2).                    00015100
015200 01  WS-CC-YY-NUM REDEFINES WS-CC-YY-DATE                         00015200
015300                                     PIC 9(4).                    00015300
015400*                                                                 00015400
015500 01  WS-FIELDS.                                                   00015500
015600     05  WS-MAINSFIL-STATUS      PIC X(2)  VALUE SPACES.          00015600
015700     05  WS-MAINSOUT-STATUS      PIC X(2)  VALUE SPACES.          00015700
015800     05  WS-SUBSFIL-STATUS       PIC X(2)  VALUE SPACES.          00015800
015900     05  WS-SUBSOUT-STATUS       PIC X(2)  VALUE SPACES.          00015900
016000     05  WS-USERSFIL-STATUS      PIC X(2)  VALUE SPACES.          00016000
016100     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          00016100
016200     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00016200
016300     05  WS-RESULTS-STATUS       PIC X(2)  VALUE SPACES.          00016300
016400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00016400
016500     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00016500
016600     05  WS-FOUND-SW             PIC X     VALUE 'N'.             00016600
016700     05  WS-VALID-SW             PIC X     VALUE 'N'.             00016700
016800     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          00016800
016900*                                                                 00016900
017000 01  WS-COUNTERS COMP.                                            00017000
017100     05  WS-NEXT-MS-ID           PIC 9(09) VALUE 0.               00017100
017200     05  WS-NEXT-SS-ID           PIC 9(09) VALUE 0.               00017200
017300     05  WS-NEXT-USR-ID          PIC 9(09) VALUE 0.               00017300
017400     05  WS-MGR-CODE-SEQ         PIC 9(05) VALUE 10000.           00017400
017500     05  WS-MS-SUB               PIC S9(5) VALUE 0.               00017500
017600     05  WS-SS-SUB               PIC S9(5) VALUE 0.               00017600
017700     05  WS-USR-SUB              PIC S9(5) VALUE 0.               00017700
017800     05  WS-TL-SUB               PIC S9(5) VALUE 0.               00017800
017900     05  WS-PW-SUB               PIC S9(5) VALUE 0.               00017900
018000*                                                                 00018000
018100* MANAGER CODE BUILD AREA - LETTER PLUS 5 DIGIT SEQUENCE NUMBER   00018100
018200 01  WS-MGR-CODE-BUILD.                                           00018200
018300     05  WS-MGR-LETTER           PIC X(01) VALUE 'M'.             00018300
018400     05  WS-MGR-DIGITS           PIC 9(05).                       00018400
018500 01  WS-MGR-CODE-ALPHA REDEFINES WS-MGR-CODE-BUILD                00018500
018600                                 PIC X(06).                       00018600
018700*                                                                 00018700
018800* DEBUG-AID KEY DUMP AREA, SEE 200-ADD-MAIN-SERVICE               00018800
018900 01  WS-KEY-DIAG-AREA            PIC X(09).                       00018900
019000 01  WS-KEY-DIAG-NUM REDEFINES WS-KEY-DIAG-AREA                   00019000
019100                                 PIC 9(09).                       00019100
019200*                                                                 00019200
019300 COPY MAINSVC  REPLACING ==:TAG:== BY ==WS-MS==.                  00019300
019400 COPY SUBSVC   REPLACING ==:TAG:== BY ==WS-SS==.                  00019400
019500 COPY USERREC  REPLACING ==:TAG:== BY ==WS-USR==.                 00019500
019600 COPY RESLTREC REPLACING ==:TAG:== BY ==WS-RES==.                 00019600
019700*                                                                 00019700
019800* IN CORE MASTER TABLES - LOADED ONCE AT 600-LOAD-MASTERS         00019800
019900 01  TB-MS-TABLE.                                                 00019900
020000     05  TB-MS-COUNT             PIC S9(5) COMP VALUE 0.          00020000
020100     05  TB-MS-ENTRY OCCURS 500 TIMES.                            00020100
020200         10  TB-MS-ID            PIC 9(09).                       00020200
020300         10  TB-MS-NAME          PIC X(30).                       00020300
020400*                                                                 00020400
020500 01  TB-SS-TABLE.                                                 00020500
020600     05  TB-SS-COUNT             PIC S9(5) COMP VALUE 0.          00020600
020700     05  TB-SS-ENTRY OCCURS 2000 TIMES.                           00020700
020800         10  TB-SS-ID            PIC 9(09).                       00020800
020900         10  TB-SS-NAME          PIC X(30).                       00020900
021000         10  TB-SS-MAIN-NAME     PIC X(30).                       00021000
021100         10  TB-SS-BASE-WAGE     PIC S9(07)V99.                   00021100
021200         10  TB-SS-DESCRIPTION   PIC X(50).                       00021200
021300         10  TB-SS-TECH-COUNT    PIC 9(03).                       00021300
021400         10  TB-SS-TECH-LIST OCCURS 20 TIMES.                     00021400
021500             15  TB-SS-TECH-ID   PIC 9(09).                       00021500
021600*                                                                 00021600
021700 01  TB-USR-TABLE.                                                00021700
021800     05  TB-USR-COUNT            PIC S9(5) COMP VALUE 0.          00021800
021900     05  TB-USR-ENTRY OCCURS 5000 TIMES.                          00021900
022000         10  TB-USR-ID           PIC 9(09).                       00022000
022100         10  TB-USR-TYPE         PIC X(01).                       00022100
022200         10  TB-USR-FIRSTNAME    PIC X(20).                       00022200
022300         10  TB-USR-LASTNAME     PIC X(20).                       00022300
022400         10  TB-USR-EMAIL        PIC X(40).                       00022400
022500         10  TB-USR-PASSWORD     PIC X(20).                       00022500
022600         10  TB-USR-MGR-CODE     PIC X(06).                       00022600
022700         10  TB-USR-STATUS       PIC X(01).                       00022700
022800         10  TB-USR-SCORE        PIC S9(05)V99.                   00022800
022900         10  TB-USR-CREDIT       PIC S9(09)V99.                   00022900
023000*                                                                 00023000
023100* CONTROL TOTALS - ACCEPTED / REJECTED PER TRAN CODE              00023100
023200 01  WS-STAT-TOTALS COMP.                                         00023200
023300     05  WS-CNT-ADMS-ACC         PIC S9(7) VALUE 0.               00023300
023400     05  WS-CNT-ADMS-REJ         PIC S9(7) VALUE 0.               00023400
023500     05  WS-CNT-ADSS-ACC         PIC S9(7) VALUE 0.               00023500
023600     05  WS-CNT-ADSS-REJ         PIC S9(7) VALUE 0.               00023600
023700     05  WS-CNT-REGC-ACC         PIC S9(7) VALUE 0.               00023700
023800     05  WS-CNT-REGC-REJ         PIC S9(7) VALUE 0.               00023800
023900     05  WS-CNT-REGM-ACC         PIC S9(7) VALUE 0.               00023900
024000     05  WS-CNT-REGM-REJ         PIC S9(7) VALUE 0.               00024000
024100*                                                                 00024100
024200 01 RPT-HEADER1.                                                  00024200
024300     05  FILLER                     PIC X(40)                     00024300
024400               VALUE 'MASTER MAINTENANCE RUN REPORT     DATE: '.  00024400
024500     05  RPT-MM                     PIC 99.                       00024500
024600     05  FILLER                     PIC X     VALUE '/'.          00024600
024700     05  RPT-DD                     PIC 99.                       00024700
024800     05  FILLER                     PIC X     VALUE '/'.          00024800
024900     05  RPT-YY                     PIC 9999.                     00024900
025000     05  FILLER                     PIC X(19)                     00025000
025100                    VALUE ' (mm/dd/ccyy) TIME: '.                 00025100
025200     05  RPT-HH                     PIC 99.                       00025200
025300     05  FILLER                     PIC X     VALUE ':'.          00025300
025400     05  RPT-MIN                    PIC 99.                       00025400
025500     05  FILLER                     PIC X     VALUE ':'.          00025500
025600     05  RPT-SS                     PIC 99.                       00025600
025700     05  FILLER                     PIC X(53) VALUE SPACES.       00025700
025800 01  RPT-STATS-HDR1.                                              00025800
025900     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00025900
026000     05  FILLER PIC X(106) VALUE SPACES.                          00026000
026100 01  RPT-STATS-HDR2.                                              00026100
026200     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00026200
026300     05  FILLER PIC X(28) VALUE '        Number        Number'.   00026300
026400     05  FILLER PIC X(78) VALUE SPACES.                           00026400
026500 01  RPT-STATS-HDR3.                                              00026500
026600     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00026600
026700     05  FILLER PIC X(28) VALUE '     Accepted       Rejected'.   00026700
026800     05  FILLER PIC X(78) VALUE SPACES.                           00026800
026900 01  RPT-STATS-HDR4.                                              00026900
027000     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00027000
027100     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00027100
027200     05  FILLER PIC X(78) VALUE SPACES.                           00027200
027300 01  RPT-STATS-DETAIL.                                            00027300
027400     05  RPT-TRAN            PIC X(10).                           00027400
027500     05  FILLER              PIC X(4)     VALUE SPACES.           00027500
027600     05  RPT-NUM-ACCEPT      PIC ZZZ,ZZZ,ZZ9.                     00027600
027700     05  FILLER              PIC X(4)     VALUE SPACES.           00027700
027800     05  RPT-NUM-REJECT      PIC ZZZ,ZZZ,ZZ9.                     00027800
027900     05  FILLER              PIC X(79)   VALUE SPACES.            00027900
028000*                                                                 00028000
028100****************************************************************  00028100
028200 PROCEDURE DIVISION.                                              00028200
028300****************************************************************  00028300
028400                                                                  00028400
028500 000-MAIN.                                                        00028500
028600     ACCEPT WS-CURRENT-DATE FROM DATE.                            00028600
028700     ACCEPT WS-CURRENT-TIME FROM TIME.                            00028700
028800     DISPLAY 'MSTRMNT STARTED DATE = ' WS-CURRENT-MONTH '/'       00028800
028900            WS-CURRENT-DAY '/' WS-CURRENT-YEAR '  (mm/dd/yy)'.    00028900
029000                                                                  00029000
029100     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                    00029100
029200     PERFORM 800-INIT-REPORT    THRU 800-EXIT.                    00029200
029300     PERFORM 600-LOAD-MASTERS   THRU 600-EXIT.                    00029300
029400                                                                  00029400
029500     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00029500
029600     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00029600
029700             UNTIL WS-TRAN-EOF = 'Y'.                             00029700
029800                                                                  00029800
029900     PERFORM 900-REWRITE-MASTERS  THRU 900-EXIT.                  00029900
030000     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00030000
030100     PERFORM 790-CLOSE-FILES     THRU 790-EXIT.                   00030100
030200                                                                  00030200
030300     GOBACK.                                                      00030300
030400 000-EXIT.                                                        00030400
030500     EXIT.                                                        00030500
030600                                                                  00030600
030700 100-PROCESS-TRANSACTIONS.                                        00030700
030800     EVALUATE FD-TR-TRN-CODE                                      00030800
030900         WHEN 'ADMS'                                              00030900
031000             PERFORM 200-ADD-MAIN-SERVICE THRU 200-EXIT           00031000
031100         WHEN 'ADSS'                                              00031100
031200             PERFORM 210-ADD-SUB-SERVICE  THRU 210-EXIT           00031200
031300         WHEN 'REGC'                                              00031300
031400             PERFORM 220-REGISTER-CUSTOMER THRU 220-EXIT          00031400
031500         WHEN 'REGM'                                              00031500
031600             PERFORM 230-REGISTER-MANAGER  THRU 230-EXIT          00031600
031700         WHEN OTHER                                               00031700
031800             CONTINUE                                             00031800
031900     END-EVALUATE.                                                00031900
032000     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00032000
032100 100-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300                                                                  00032300
032400 200-ADD-MAIN-SERVICE.                                            00032400
032500     MOVE SPACES TO WS-REJECT-REASON.                             00032500
032600     MOVE 'N'    TO WS-VALID-SW.                                  00032600
032700     IF FD-TR-TDM-MS-NAME = SPACES                                00032700
032800         MOVE 'INVALID SERVICE NAME' TO WS-REJECT-REASON          00032800
032900         GO TO 200-WRITE-RESULT                                   00032900
033000     END-IF.                                                      00033000
033100     MOVE 'N' TO WS-FOUND-SW.                                     00033100
033200     PERFORM 205-FIND-MAIN-BY-NAME THRU 205-EXIT.                 00033200
033300     IF WS-FOUND-SW = 'Y'                                         00033300
033400         MOVE 'DUPLICATE MAIN SERVICE' TO WS-REJECT-REASON        00033400
033500         GO TO 200-WRITE-RESULT                                   00033500
033600     END-IF.                                                      00033600
033700     ADD 1 TO WS-NEXT-MS-ID.                                      00033700
033800     MOVE WS-NEXT-MS-ID TO WS-KEY-DIAG-NUM.                       00033800
033900     ADD 1 TO TB-MS-COUNT.                                        00033900
034000     MOVE WS-NEXT-MS-ID       TO TB-MS-ID(TB-MS-COUNT).           00034000
034100     MOVE FD-TR-TDM-MS-NAME   TO TB-MS-NAME(TB-MS-COUNT).         00034100
034200     MOVE 'Y' TO WS-VALID-SW.                                     00034200
034300 200-WRITE-RESULT.                                                00034300
034400     MOVE WS-NEXT-MS-ID TO WS-RES-RES-KEY.                        00034400
034500     IF WS-VALID-SW = 'Y'                                         00034500
034600         ADD 1 TO WS-CNT-ADMS-ACC                                 00034600
034700     ELSE                                                         00034700
034800         MOVE 0 TO WS-RES-RES-KEY                                 00034800
034900         ADD 1 TO WS-CNT-ADMS-REJ                                 00034900
035000     END-IF.                                                      00035000
035100     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00035100
035200 200-EXIT.                                                        00035200
035300     EXIT.                                                        00035300
035400                                                                  00035400
035500 205-FIND-MAIN-BY-NAME.                                           00035500
035600     PERFORM 205S-TEST-ONE-MAIN                                   00035600
035700             VARYING WS-MS-SUB FROM 1 BY 1                        00035700
035800             UNTIL WS-MS-SUB > TB-MS-COUNT                        00035800
035900                OR WS-FOUND-SW = 'Y'.                             00035900
036000 205-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200 205S-TEST-ONE-MAIN.                                              00036200
036300     IF TB-MS-NAME(WS-MS-SUB) = FD-TR-TDM-MS-NAME                 00036300
036400         MOVE 'Y' TO WS-FOUND-SW                                  00036400
036500     END-IF.                                                      00036500
036600                                                                  00036600
036700 210-ADD-SUB-SERVICE.                                             00036700
036800     EVALUATE TRUE                                                00036800
036900         WHEN FD-TR-TDS-ACT-ADD                                   00036900
037000             PERFORM 211-ADSS-ADD          THRU 211-EXIT          00037000
037100         WHEN FD-TR-TDS-ACT-WAGE                                  00037100
037200             PERFORM 212-ADSS-EDIT-WAGE    THRU 212-EXIT          00037200
037300         WHEN FD-TR-TDS-ACT-DESC                                  00037300
037400             PERFORM 213-ADSS-EDIT-DESC    THRU 213-EXIT          00037400
037500         WHEN FD-TR-TDS-ACT-ASSIGN                                00037500
037600             PERFORM 214-ADSS-ASSIGN-TECH  THRU 214-EXIT          00037600
037700         WHEN FD-TR-TDS-ACT-UNASSIGN                              00037700
037800             PERFORM 215-ADSS-UNASSIGN-TECH THRU 215-EXIT         00037800
037900     END-EVALUATE.                                                00037900
038000 210-EXIT.                                                        00038000
038100     EXIT.                                                        00038100
038200                                                                  00038200
038300 211-ADSS-ADD.                                                    00038300
038400     MOVE SPACES TO WS-REJECT-REASON.                             00038400
038500     MOVE 'N'    TO WS-VALID-SW.                                  00038500
038600     MOVE 'N' TO WS-FOUND-SW.                                     00038600
038700     PERFORM 216-FIND-SUB-BY-NAME THRU 216-EXIT.                  00038700
038800     IF WS-FOUND-SW = 'Y'                                         00038800
038900         MOVE 'DUPLICATE SUB SERVICE' TO WS-REJECT-REASON         00038900
039000         GO TO 211-WRITE-RESULT                                   00039000
039100     END-IF.                                                      00039100
039200     MOVE 'N' TO WS-FOUND-SW.                                     00039200
039300     PERFORM 205-FIND-MAIN-BY-NAME-2 THRU 205-EXIT-2.             00039300
039400     IF WS-FOUND-SW NOT = 'Y'                                     00039400
039500         MOVE 'MAIN SERVICE NOT FOUND' TO WS-REJECT-REASON        00039500
039600         GO TO 211-WRITE-RESULT                                   00039600
039700     END-IF.                                                      00039700
039800     ADD 1 TO WS-NEXT-SS-ID.                                      00039800
039900     ADD 1 TO TB-SS-COUNT.                                        00039900
040000     MOVE WS-NEXT-SS-ID          TO TB-SS-ID(TB-SS-COUNT).        00040000
040100     MOVE FD-TR-TDS-SS-NAME      TO TB-SS-NAME(TB-SS-COUNT).      00040100
040200     MOVE FD-TR-TDS-MAIN-NAME    TO TB-SS-MAIN-NAME(TB-SS-COUNT). 00040200
040300     MOVE FD-TR-TDS-BASE-WAGE    TO TB-SS-BASE-WAGE(TB-SS-COUNT). 00040300
040400     MOVE FD-TR-TDS-DESCRIPTION                                   00040400
040500                         TO TB-SS-DESCRIPTION(TB-SS-COUNT).       00040500
040600     MOVE 0                      TO TB-SS-TECH-COUNT(TB-SS-COUNT).00040600
040700     MOVE 'Y' TO WS-VALID-SW.                                     00040700
040800 211-WRITE-RESULT.                                                00040800
040900     MOVE WS-NEXT-SS-ID TO WS-RES-RES-KEY.                        00040900
041000     IF WS-VALID-SW = 'Y'                                         00041000
041100         ADD 1 TO WS-CNT-ADSS-ACC                                 00041100
041200     ELSE                                                         00041200
041300         MOVE 0 TO WS-RES-RES-KEY                                 00041300
041400         ADD 1 TO WS-CNT-ADSS-REJ                                 00041400
041500     END-IF.                                                      00041500
041600     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00041600
041700 211-EXIT.                                                        00041700
041800     EXIT.                                                        00041800
041900                                                                  00041900
042000 216-FIND-SUB-BY-NAME.                                            00042000
042100     PERFORM 216S-TEST-ONE-SUB                                    00042100
042200             VARYING WS-SS-SUB FROM 1 BY 1                        00042200
042300             UNTIL WS-SS-SUB > TB-SS-COUNT                        00042300
042400                OR WS-FOUND-SW = 'Y'.                             00042400
042500 216-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700 216S-TEST-ONE-SUB.                                               00042700
042800     IF TB-SS-NAME(WS-SS-SUB) = FD-TR-TDS-SS-NAME                 00042800
042900         MOVE 'Y' TO WS-FOUND-SW                                  00042900
043000     END-IF.                                                      00043000
043100                                                                  00043100
043200 205-FIND-MAIN-BY-NAME-2.                                         00043200
043300     PERFORM 206S-TEST-ONE-PARENT                                 00043300
043400             VARYING WS-MS-SUB FROM 1 BY 1                        00043400
043500             UNTIL WS-MS-SUB > TB-MS-COUNT                        00043500
043600                OR WS-FOUND-SW = 'Y'.                             00043600
043700 205-EXIT-2.                                                      00043700
043800     EXIT.                                                        00043800
043900 206S-TEST-ONE-PARENT.                                            00043900
044000     IF TB-MS-NAME(WS-MS-SUB) = FD-TR-TDS-MAIN-NAME               00044000
044100         MOVE 'Y' TO WS-FOUND-SW                                  00044100
044200     END-IF.                                                      00044200
044300                                                                  00044300
044400 212-ADSS-EDIT-WAGE.                                              00044400
044500     MOVE SPACES TO WS-REJECT-REASON.                             00044500
044600     MOVE 'N'    TO WS-VALID-SW.                                  00044600
044700     PERFORM 217-FIND-SUB-BY-ID THRU 217-EXIT.                    00044700
044800     IF WS-FOUND-SW NOT = 'Y'                                     00044800
044900         MOVE 'SUB SERVICE NOT FOUND' TO WS-REJECT-REASON         00044900
045000     ELSE                                                         00045000
045100         MOVE FD-TR-TDS-BASE-WAGE TO TB-SS-BASE-WAGE(WS-SS-SUB)   00045100
045200         MOVE 'Y' TO WS-VALID-SW                                  00045200
045300     END-IF.                                                      00045300
045400     MOVE FD-TR-TDS-SS-ID TO WS-RES-RES-KEY.                      00045400
045500     IF WS-VALID-SW = 'Y'                                         00045500
045600         ADD 1 TO WS-CNT-ADSS-ACC                                 00045600
045700     ELSE                                                         00045700
045800         ADD 1 TO WS-CNT-ADSS-REJ                                 00045800
045900     END-IF.                                                      00045900
046000     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00046000
046100 212-EXIT.                                                        00046100
046200     EXIT.                                                        00046200
046300                                                                  00046300
046400 213-ADSS-EDIT-DESC.                                              00046400
046500     MOVE SPACES TO WS-REJECT-REASON.                             00046500
046600     MOVE 'N'    TO WS-VALID-SW.                                  00046600
046700     PERFORM 217-FIND-SUB-BY-ID THRU 217-EXIT.                    00046700
046800     IF WS-FOUND-SW NOT = 'Y'                                     00046800
046900         MOVE 'SUB SERVICE NOT FOUND' TO WS-REJECT-REASON         00046900
047000     ELSE                                                         00047000
047100         MOVE FD-TR-TDS-DESCRIPTION                               00047100
047200                       TO TB-SS-DESCRIPTION(WS-SS-SUB)            00047200
047300         MOVE 'Y' TO WS-VALID-SW                                  00047300
047400     END-IF.                                                      00047400
047500     MOVE FD-TR-TDS-SS-ID TO WS-RES-RES-KEY.                      00047500
047600     IF WS-VALID-SW = 'Y'                                         00047600
047700         ADD 1 TO WS-CNT-ADSS-ACC                                 00047700
047800     ELSE                                                         00047800
047900         ADD 1 TO WS-CNT-ADSS-REJ                                 00047900
048000     END-IF.                                                      00048000
048100     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00048100
048200 213-EXIT.                                                        00048200
048300     EXIT.                                                        00048300
048400                                                                  00048400
048500 217-FIND-SUB-BY-ID.                                              00048500
048600     MOVE 'N' TO WS-FOUND-SW.                                     00048600
048700     PERFORM 217S-TEST-ONE-SUB-ID                                 00048700
048800             VARYING WS-SS-SUB FROM 1 BY 1                        00048800
048900             UNTIL WS-SS-SUB > TB-SS-COUNT                        00048900
049000                OR WS-FOUND-SW = 'Y'.                             00049000
049100 217-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300 217S-TEST-ONE-SUB-ID.                                            00049300
049400     IF TB-SS-ID(WS-SS-SUB) = FD-TR-TDS-SS-ID                     00049400
049500         MOVE 'Y' TO WS-FOUND-SW                                  00049500
049600     END-IF.                                                      00049600
049700                                                                  00049700
049800 214-ADSS-ASSIGN-TECH.                                            00049800
049900     MOVE SPACES TO WS-REJECT-REASON.                             00049900
050000     MOVE 'N'    TO WS-VALID-SW.                                  00050000
050100     PERFORM 217-FIND-SUB-BY-ID THRU 217-EXIT.                    00050100
050200     IF WS-FOUND-SW NOT = 'Y'                                     00050200
050300         MOVE 'SUB SERVICE NOT FOUND' TO WS-REJECT-REASON         00050300
050400         GO TO 214-WRITE-RESULT                                   00050400
050500     END-IF.                                                      00050500
050600     MOVE 'N' TO WS-FOUND-SW.                                     00050600
050700     PERFORM 218-FIND-TECH-CONFIRMED THRU 218-EXIT.               00050700
050800     IF WS-FOUND-SW NOT = 'Y'                                     00050800
050900         MOVE 'TECHNICIAN NOT CONFIRMED' TO WS-REJECT-REASON      00050900
051000         GO TO 214-WRITE-RESULT                                   00051000
051100     END-IF.                                                      00051100
051200     MOVE 'N' TO WS-FOUND-SW.                                     00051200
051300     PERFORM 219-FIND-TECH-IN-LIST THRU 219-EXIT.                 00051300
051400     IF WS-FOUND-SW = 'Y'                                         00051400
051500         MOVE 'TECHNICIAN ALREADY EXISTS' TO WS-REJECT-REASON     00051500
051600         GO TO 214-WRITE-RESULT                                   00051600
051700     END-IF.                                                      00051700
051800     ADD 1 TO TB-SS-TECH-COUNT(WS-SS-SUB).                        00051800
051900     MOVE TB-SS-TECH-COUNT(WS-SS-SUB) TO WS-TL-SUB.               00051900
052000     MOVE FD-TR-TDS-TECH-ID                                       00052000
052100             TO TB-SS-TECH-ID(WS-SS-SUB WS-TL-SUB).               00052100
052200     MOVE 'Y' TO WS-VALID-SW.                                     00052200
052300 214-WRITE-RESULT.                                                00052300
052400     MOVE FD-TR-TDS-SS-ID TO WS-RES-RES-KEY.                      00052400
052500     IF WS-VALID-SW = 'Y'                                         00052500
052600         ADD 1 TO WS-CNT-ADSS-ACC                                 00052600
052700     ELSE                                                         00052700
052800         ADD 1 TO WS-CNT-ADSS-REJ                                 00052800
052900     END-IF.                                                      00052900
053000     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00053000
053100 214-EXIT.                                                        00053100
053200     EXIT.                                                        00053200
053300                                                                  00053300
053400 215-ADSS-UNASSIGN-TECH.                                          00053400
053500     MOVE SPACES TO WS-REJECT-REASON.                             00053500
053600     MOVE 'N'    TO WS-VALID-SW.                                  00053600
053700     PERFORM 217-FIND-SUB-BY-ID THRU 217-EXIT.                    00053700
053800     IF WS-FOUND-SW NOT = 'Y'                                     00053800
053900         MOVE 'SUB SERVICE NOT FOUND' TO WS-REJECT-REASON         00053900
054000         GO TO 215-WRITE-RESULT                                   00054000
054100     END-IF.                                                      00054100
054200     MOVE 'N' TO WS-FOUND-SW.                                     00054200
054300     PERFORM 219-FIND-TECH-IN-LIST THRU 219-EXIT.                 00054300
054400     IF WS-FOUND-SW NOT = 'Y'                                     00054400
054500         MOVE 'TECHNICIAN DOESNT EXIST' TO WS-REJECT-REASON       00054500
054600         GO TO 215-WRITE-RESULT                                   00054600
054700     END-IF.                                                      00054700
054800     PERFORM 221-REMOVE-TECH-SLOT THRU 221-EXIT.                  00054800
054900     MOVE 'Y' TO WS-VALID-SW.                                     00054900
055000 215-WRITE-RESULT.                                                00055000
055100     MOVE FD-TR-TDS-SS-ID TO WS-RES-RES-KEY.                      00055100
055200     IF WS-VALID-SW = 'Y'                                         00055200
055300         ADD 1 TO WS-CNT-ADSS-ACC                                 00055300
055400     ELSE                                                         00055400
055500         ADD 1 TO WS-CNT-ADSS-REJ                                 00055500
055600     END-IF.                                                      00055600
055700     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00055700
055800 215-EXIT.                                                        00055800
055900     EXIT.                                                        00055900
056000                                                                  00056000
056100 218-FIND-TECH-CONFIRMED.                                         00056100
056200     PERFORM 218S-TEST-ONE-TECH                                   00056200
056300             VARYING WS-USR-SUB FROM 1 BY 1                       00056300
056400             UNTIL WS-USR-SUB > TB-USR-COUNT                      00056400
056500                OR WS-FOUND-SW = 'Y'.                             00056500
056600 218-EXIT.                                                        00056600
056700     EXIT.                                                        00056700
056800 218S-TEST-ONE-TECH.                                              00056800
056900     IF TB-USR-ID(WS-USR-SUB) = FD-TR-TDS-TECH-ID                 00056900
057000        AND TB-USR-TYPE(WS-USR-SUB) = 'T'                         00057000
057100        AND TB-USR-STATUS(WS-USR-SUB) = 'C'                       00057100
057200         MOVE 'Y' TO WS-FOUND-SW                                  00057200
057300     END-IF.                                                      00057300
057400                                                                  00057400
057500 219-FIND-TECH-IN-LIST.                                           00057500
057600     PERFORM 219S-TEST-ONE-SLOT                                   00057600
057700             VARYING WS-TL-SUB FROM 1 BY 1                        00057700
057800             UNTIL WS-TL-SUB > TB-SS-TECH-COUNT(WS-SS-SUB)        00057800
057900                OR WS-FOUND-SW = 'Y'.                             00057900
058000 219-EXIT.                                                        00058000
058100     EXIT.                                                        00058100
058200 219S-TEST-ONE-SLOT.                                              00058200
058300     IF TB-SS-TECH-ID(WS-SS-SUB WS-TL-SUB)                        00058300
058400                 = FD-TR-TDS-TECH-ID                              00058400
058500         MOVE 'Y' TO WS-FOUND-SW                                  00058500
058600     END-IF.                                                      00058600
058700                                                                  00058700
058800 221-REMOVE-TECH-SLOT.                                            00058800
058900     PERFORM 221S-SHIFT-ONE-SLOT                                  00058900
059000             VARYING WS-PW-SUB FROM WS-TL-SUB BY 1                00059000
059100             UNTIL WS-PW-SUB >= TB-SS-TECH-COUNT(WS-SS-SUB).      00059100
059200     SUBTRACT 1 FROM TB-SS-TECH-COUNT(WS-SS-SUB).                 00059200
059300 221-EXIT.                                                        00059300
059400     EXIT.                                                        00059400
059500 221S-SHIFT-ONE-SLOT.                                             00059500
059600     MOVE TB-SS-TECH-ID(WS-SS-SUB WS-PW-SUB + 1)                  00059600
059700             TO TB-SS-TECH-ID(WS-SS-SUB WS-PW-SUB).               00059700
059800                                                                  00059800
059900 220-REGISTER-CUSTOMER.                                           00059900
060000     MOVE SPACES TO WS-REJECT-REASON.                             00060000
060100     MOVE 'N'    TO WS-VALID-SW.                                  00060100
060200     PERFORM 250-VALIDATE-USER-FIELDS THRU 250-EXIT.              00060200
060300     IF WS-VALID-SW NOT = 'Y'                                     00060300
060400         GO TO 220-WRITE-RESULT                                   00060400
060500     END-IF.                                                      00060500
060600     MOVE 'N' TO WS-FOUND-SW.                                     00060600
060700     PERFORM 251-FIND-EMAIL-IN-TYPE THRU 251-EXIT.                00060700
060800     IF WS-FOUND-SW = 'Y'                                         00060800
060900         MOVE 'DUPLICATE EMAIL' TO WS-REJECT-REASON               00060900
061000         MOVE 'N' TO WS-VALID-SW                                  00061000
061100         GO TO 220-WRITE-RESULT                                   00061100
061200     END-IF.                                                      00061200
061300     ADD 1 TO WS-NEXT-USR-ID.                                     00061300
061400     ADD 1 TO TB-USR-COUNT.                                       00061400
061500     MOVE WS-NEXT-USR-ID       TO TB-USR-ID(TB-USR-COUNT).        00061500
061600     MOVE 'C'                  TO TB-USR-TYPE(TB-USR-COUNT).      00061600
061700     MOVE FD-TR-TDC-FIRSTNAME  TO TB-USR-FIRSTNAME(TB-USR-COUNT). 00061700
061800     MOVE FD-TR-TDC-LASTNAME   TO TB-USR-LASTNAME(TB-USR-COUNT).  00061800
061900     MOVE FD-TR-TDC-EMAIL      TO TB-USR-EMAIL(TB-USR-COUNT).     00061900
062000     MOVE FD-TR-TDC-PASSWORD   TO TB-USR-PASSWORD(TB-USR-COUNT).  00062000
062100     MOVE SPACES                 TO TB-USR-MGR-CODE(TB-USR-COUNT).00062100
062200     MOVE SPACES                 TO TB-USR-STATUS(TB-USR-COUNT).  00062200
062300     MOVE 0                      TO TB-USR-SCORE(TB-USR-COUNT).   00062300
062400     MOVE 0                      TO TB-USR-CREDIT(TB-USR-COUNT).  00062400
062500     MOVE 'Y' TO WS-VALID-SW.                                     00062500
062600 220-WRITE-RESULT.                                                00062600
062700     MOVE WS-NEXT-USR-ID TO WS-RES-RES-KEY.                       00062700
062800     IF WS-VALID-SW = 'Y'                                         00062800
062900         ADD 1 TO WS-CNT-REGC-ACC                                 00062900
063000     ELSE                                                         00063000
063100         MOVE 0 TO WS-RES-RES-KEY                                 00063100
063200         ADD 1 TO WS-CNT-REGC-REJ                                 00063200
063300     END-IF.                                                      00063300
063400     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00063400
063500 220-EXIT.                                                        00063500
063600     EXIT.                                                        00063600
063700                                                                  00063700
063800 230-REGISTER-MANAGER.                                            00063800
063900     MOVE SPACES TO WS-REJECT-REASON.                             00063900
064000     MOVE 'N'    TO WS-VALID-SW.                                  00064000
064100     PERFORM 252-VALIDATE-MGR-FIELDS THRU 252-EXIT.               00064100
064200     IF WS-VALID-SW NOT = 'Y'                                     00064200
064300         GO TO 230-WRITE-RESULT                                   00064300
064400     END-IF.                                                      00064400
064500     MOVE 'N' TO WS-FOUND-SW.                                     00064500
064600     PERFORM 253-FIND-EMAIL-MGR THRU 253-EXIT.                    00064600
064700     IF WS-FOUND-SW = 'Y'                                         00064700
064800         MOVE 'DUPLICATE EMAIL' TO WS-REJECT-REASON               00064800
064900         MOVE 'N' TO WS-VALID-SW                                  00064900
065000         GO TO 230-WRITE-RESULT                                   00065000
065100     END-IF.                                                      00065100
065200     MOVE WS-MGR-CODE-SEQ  TO WS-MGR-DIGITS.                      00065200
065300     ADD 1 TO WS-MGR-CODE-SEQ.                                    00065300
065400     ADD 1 TO WS-NEXT-USR-ID.                                     00065400
065500     ADD 1 TO TB-USR-COUNT.                                       00065500
065600     MOVE WS-NEXT-USR-ID       TO TB-USR-ID(TB-USR-COUNT).        00065600
065700     MOVE 'M'                  TO TB-USR-TYPE(TB-USR-COUNT).      00065700
065800     MOVE FD-TR-TDR-FIRSTNAME  TO TB-USR-FIRSTNAME(TB-USR-COUNT). 00065800
065900     MOVE FD-TR-TDR-LASTNAME   TO TB-USR-LASTNAME(TB-USR-COUNT).  00065900
066000     MOVE FD-TR-TDR-EMAIL      TO TB-USR-EMAIL(TB-USR-COUNT).     00066000
066100     MOVE FD-TR-TDR-PASSWORD   TO TB-USR-PASSWORD(TB-USR-COUNT).  00066100
066200     MOVE WS-MGR-CODE-ALPHA                                       00066200
066300                         TO TB-USR-MGR-CODE(TB-USR-COUNT).        00066300
066400     MOVE SPACES                 TO TB-USR-STATUS(TB-USR-COUNT).  00066400
066500     MOVE 0                      TO TB-USR-SCORE(TB-USR-COUNT).   00066500
066600     MOVE 0                      TO TB-USR-CREDIT(TB-USR-COUNT).  00066600
066700     MOVE 'Y' TO WS-VALID-SW.                                     00066700
066800 230-WRITE-RESULT.                                                00066800
066900     MOVE WS-NEXT-USR-ID TO WS-RES-RES-KEY.                       00066900
067000     IF WS-VALID-SW = 'Y'                                         00067000
067100         ADD 1 TO WS-CNT-REGM-ACC                                 00067100
067200     ELSE                                                         00067200
067300         MOVE 0 TO WS-RES-RES-KEY                                 00067300
067400         ADD 1 TO WS-CNT-REGM-REJ                                 00067400
067500     END-IF.                                                      00067500
067600     PERFORM 299-WRITE-RESULT THRU 299-EXIT.                      00067600
067700 230-EXIT.                                                        00067700
067800     EXIT.                                                        00067800
067900                                                                  00067900
068000 250-VALIDATE-USER-FIELDS.                                        00068000
068100     MOVE 'Y' TO WS-VALID-SW.                                     00068100
068200     IF FD-TR-TDC-EMAIL = SPACES                                  00068200
068300         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00068300
068400         MOVE 'N' TO WS-VALID-SW                                  00068400
068500         GO TO 250-EXIT                                           00068500
068600     END-IF.                                                      00068600
068700     IF FD-TR-TDC-FIRSTNAME = SPACES                              00068700
068800        OR FD-TR-TDC-LASTNAME = SPACES                            00068800
068900         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00068900
069000         MOVE 'N' TO WS-VALID-SW                                  00069000
069100         GO TO 250-EXIT                                           00069100
069200     END-IF.                                                      00069200
069300     PERFORM 254-CHECK-AT-SIGN THRU 254-EXIT.                     00069300
069400     IF WS-FOUND-SW NOT = 'Y'                                     00069400
069500         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00069500
069600         MOVE 'N' TO WS-VALID-SW                                  00069600
069700         GO TO 250-EXIT                                           00069700
069800     END-IF.                                                      00069800
069900     PERFORM 255-CHECK-PASSWORD THRU 255-EXIT.                    00069900
070000     IF WS-VALID-SW NOT = 'Y'                                     00070000
070100         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00070100
070200     END-IF.                                                      00070200
070300 250-EXIT.                                                        00070300
070400     EXIT.                                                        00070400
070500                                                                  00070500
070600 252-VALIDATE-MGR-FIELDS.                                         00070600
070700     MOVE 'Y' TO WS-VALID-SW.                                     00070700
070800     IF FD-TR-TDR-EMAIL = SPACES                                  00070800
070900         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00070900
071000         MOVE 'N' TO WS-VALID-SW                                  00071000
071100         GO TO 252-EXIT                                           00071100
071200     END-IF.                                                      00071200
071300     IF FD-TR-TDR-FIRSTNAME = SPACES                              00071300
071400        OR FD-TR-TDR-LASTNAME = SPACES                            00071400
071500         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00071500
071600         MOVE 'N' TO WS-VALID-SW                                  00071600
071700         GO TO 252-EXIT                                           00071700
071800     END-IF.                                                      00071800
071900     MOVE FD-TR-TDR-EMAIL    TO FD-TR-TDC-EMAIL.                  00071900
072000     PERFORM 254-CHECK-AT-SIGN THRU 254-EXIT.                     00072000
072100     IF WS-FOUND-SW NOT = 'Y'                                     00072100
072200         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00072200
072300         MOVE 'N' TO WS-VALID-SW                                  00072300
072400         GO TO 252-EXIT                                           00072400
072500     END-IF.                                                      00072500
072600     MOVE FD-TR-TDR-PASSWORD TO FD-TR-TDC-PASSWORD.               00072600
072700     PERFORM 255-CHECK-PASSWORD THRU 255-EXIT.                    00072700
072800     IF WS-VALID-SW NOT = 'Y'                                     00072800
072900         MOVE 'VALIDATION ERROR' TO WS-REJECT-REASON              00072900
073000     END-IF.                                                      00073000
073100 252-EXIT.                                                        00073100
073200     EXIT.                                                        00073200
073300                                                                  00073300
073400 254-CHECK-AT-SIGN.                                               00073400
073500     MOVE 'N' TO WS-FOUND-SW.                                     00073500
073600     PERFORM 254S-TEST-ONE-CHAR                                   00073600
073700             VARYING WS-PW-SUB FROM 1 BY 1                        00073700
073800             UNTIL WS-PW-SUB > 40                                 00073800
073900                OR WS-FOUND-SW = 'Y'.                             00073900
074000 254-EXIT.                                                        00074000
074100     EXIT.                                                        00074100
074200 254S-TEST-ONE-CHAR.                                              00074200
074300     IF FD-TR-TDC-EMAIL(WS-PW-SUB:1) = '@'                        00074300
074400         MOVE 'Y' TO WS-FOUND-SW                                  00074400
074500     END-IF.                                                      00074500
074600                                                                  00074600
074700 255-CHECK-PASSWORD.                                              00074700
074800     MOVE 'Y' TO WS-VALID-SW.                                     00074800
074900     IF FD-TR-TDC-PASSWORD(8:1) = SPACE                           00074900
075000         MOVE 'N' TO WS-VALID-SW                                  00075000
075100         GO TO 255-EXIT                                           00075100
075200     END-IF.                                                      00075200
075300     MOVE 'N' TO WS-FOUND-SW.                                     00075300
075400     PERFORM 255S-TEST-DIGIT                                      00075400
075500             VARYING WS-PW-SUB FROM 1 BY 1                        00075500
075600             UNTIL WS-PW-SUB > 20                                 00075600
075700                OR WS-FOUND-SW = 'Y'.                             00075700
075800     IF WS-FOUND-SW NOT = 'Y'                                     00075800
075900         MOVE 'N' TO WS-VALID-SW                                  00075900
076000         GO TO 255-EXIT                                           00076000
076100     END-IF.                                                      00076100
076200     MOVE 'N' TO WS-FOUND-SW.                                     00076200
076300     PERFORM 255T-TEST-ALPHA                                      00076300
076400             VARYING WS-PW-SUB FROM 1 BY 1                        00076400
076500             UNTIL WS-PW-SUB > 20                                 00076500
076600                OR WS-FOUND-SW = 'Y'.                             00076600
076700     IF WS-FOUND-SW NOT = 'Y'                                     00076700
076800         MOVE 'N' TO WS-VALID-SW                                  00076800
076900     END-IF.                                                      00076900
077000 255-EXIT.                                                        00077000
077100     EXIT.                                                        00077100
077200 255S-TEST-DIGIT.                                                 00077200
077300     IF FD-TR-TDC-PASSWORD(WS-PW-SUB:1) IS WS-DIGIT-CLASS         00077300
077400         MOVE 'Y' TO WS-FOUND-SW                                  00077400
077500     END-IF.                                                      00077500
077600 255T-TEST-ALPHA.                                                 00077600
077700     IF FD-TR-TDC-PASSWORD(WS-PW-SUB:1) IS WS-ALPHA-CLASS         00077700
077800         MOVE 'Y' TO WS-FOUND-SW                                  00077800
077900     END-IF.                                                      00077900
078000                                                                  00078000
078100 251-FIND-EMAIL-IN-TYPE.                                          00078100
078200     PERFORM 251S-TEST-ONE-CUST                                   00078200
078300             VARYING WS-USR-SUB FROM 1 BY 1                       00078300
078400             UNTIL WS-USR-SUB > TB-USR-COUNT                      00078400
078500                OR WS-FOUND-SW = 'Y'.                             00078500
078600 251-EXIT.                                                        00078600
078700     EXIT.                                                        00078700
078800 251S-TEST-ONE-CUST.                                              00078800
078900     IF TB-USR-EMAIL(WS-USR-SUB) = FD-TR-TDC-EMAIL                00078900
079000        AND TB-USR-TYPE(WS-USR-SUB) = 'C'                         00079000
079100         MOVE 'Y' TO WS-FOUND-SW                                  00079100
079200     END-IF.                                                      00079200
079300                                                                  00079300
079400 253-FIND-EMAIL-MGR.                                              00079400
079500     PERFORM 253S-TEST-ONE-MGR                                    00079500
079600             VARYING WS-USR-SUB FROM 1 BY 1                       00079600
079700             UNTIL WS-USR-SUB > TB-USR-COUNT                      00079700
079800                OR WS-FOUND-SW = 'Y'.                             00079800
079900 253-EXIT.                                                        00079900
080000     EXIT.                                                        00080000
080100 253S-TEST-ONE-MGR.                                               00080100
080200     IF TB-USR-EMAIL(WS-USR-SUB) = FD-TR-TDR-EMAIL                00080200
080300        AND TB-USR-TYPE(WS-USR-SUB) = 'M'                         00080300
080400         MOVE 'Y' TO WS-FOUND-SW                                  00080400
080500     END-IF.                                                      00080500
080600                                                                  00080600
080700 299-WRITE-RESULT.                                                00080700
080800     MOVE FD-TR-TRN-CODE TO WS-RES-RES-TRN-CODE.                  00080800
080900     IF WS-VALID-SW = 'Y'                                         00080900
081000         MOVE 'A' TO WS-RES-RES-STATUS                            00081000
081100         MOVE SPACES TO WS-RES-RES-REASON                         00081100
081200     ELSE                                                         00081200
081300         MOVE 'R' TO WS-RES-RES-STATUS                            00081300
081400         MOVE WS-REJECT-REASON TO WS-RES-RES-REASON               00081400
081500     END-IF.                                                      00081500
081600     WRITE FD-RES-RESULT-REC FROM WS-RES-RESULT-REC.              00081600
081700 299-EXIT.                                                        00081700
081800     EXIT.                                                        00081800
081900                                                                  00081900
082000 600-LOAD-MASTERS.                                                00082000
082100     PERFORM 610-LOAD-MAIN-SERVICES THRU 610-EXIT.                00082100
082200     PERFORM 620-LOAD-SUB-SERVICES  THRU 620-EXIT.                00082200
082300     PERFORM 630-LOAD-USERS         THRU 630-EXIT.                00082300
082400 600-EXIT.                                                        00082400
082500     EXIT.                                                        00082500
082600                                                                  00082600
082700 610-LOAD-MAIN-SERVICES.                                          00082700
082800     READ MAIN-SERVICE-FILE INTO WS-MS-MAIN-SERV-REC              00082800
082900         AT END MOVE HIGH-VALUES TO WS-MS-MS-NAME.                00082900
083000     PERFORM 610S-LOAD-ONE-MAIN                                   00083000
083100             UNTIL WS-MS-MS-NAME = HIGH-VALUES.                   00083100
083200 610-EXIT.                                                        00083200
083300     EXIT.                                                        00083300
083400 610S-LOAD-ONE-MAIN.                                              00083400
083500     ADD 1 TO TB-MS-COUNT.                                        00083500
083600     MOVE WS-MS-MS-ID   TO TB-MS-ID(TB-MS-COUNT).                 00083600
083700     MOVE WS-MS-MS-NAME TO TB-MS-NAME(TB-MS-COUNT).               00083700
083800     IF WS-MS-MS-ID > WS-NEXT-MS-ID                               00083800
083900         MOVE WS-MS-MS-ID TO WS-NEXT-MS-ID                        00083900
084000     END-IF.                                                      00084000
084100     READ MAIN-SERVICE-FILE INTO WS-MS-MAIN-SERV-REC              00084100
084200         AT END MOVE HIGH-VALUES TO WS-MS-MS-NAME.                00084200
084300                                                                  00084300
084400 620-LOAD-SUB-SERVICES.                                           00084400
084500     READ SUB-SERVICE-FILE INTO WS-SS-SUB-SERV-REC                00084500
084600         AT END MOVE HIGH-VALUES TO WS-SS-SS-NAME.                00084600
084700     PERFORM 620S-LOAD-ONE-SUB                                    00084700
084800             UNTIL WS-SS-SS-NAME = HIGH-VALUES.                   00084800
084900 620-EXIT.                                                        00084900
085000     EXIT.                                                        00085000
085100 620S-LOAD-ONE-SUB.                                               00085100
085200     ADD 1 TO TB-SS-COUNT.                                        00085200
085300     MOVE WS-SS-SS-ID          TO TB-SS-ID(TB-SS-COUNT).          00085300
085400     MOVE WS-SS-SS-NAME        TO TB-SS-NAME(TB-SS-COUNT).        00085400
085500     MOVE WS-SS-SS-MAIN-NAME                                      00085500
085600                   TO TB-SS-MAIN-NAME(TB-SS-COUNT).               00085600
085700     MOVE WS-SS-SS-BASE-WAGE                                      00085700
085800                   TO TB-SS-BASE-WAGE(TB-SS-COUNT).               00085800
085900     MOVE WS-SS-SS-DESCRIPTION                                    00085900
086000                   TO TB-SS-DESCRIPTION(TB-SS-COUNT).             00086000
086100     MOVE WS-SS-SS-TECH-COUNT                                     00086100
086200                   TO TB-SS-TECH-COUNT(TB-SS-COUNT).              00086200
086300     PERFORM 620T-LOAD-ONE-TECH                                   00086300
086400             VARYING WS-TL-SUB FROM 1 BY 1                        00086400
086500             UNTIL WS-TL-SUB > WS-SS-SS-TECH-COUNT.               00086500
086600     IF WS-SS-SS-ID > WS-NEXT-SS-ID                               00086600
086700         MOVE WS-SS-SS-ID TO WS-NEXT-SS-ID                        00086700
086800     END-IF.                                                      00086800
086900     READ SUB-SERVICE-FILE INTO WS-SS-SUB-SERV-REC                00086900
087000         AT END MOVE HIGH-VALUES TO WS-SS-SS-NAME.                00087000
087100 620T-LOAD-ONE-TECH.                                              00087100
087200     MOVE WS-SS-SS-TECH-ID(WS-TL-SUB)                             00087200
087300       TO TB-SS-TECH-ID(TB-SS-COUNT WS-TL-SUB).                   00087300
087400                                                                  00087400
087500 630-LOAD-USERS.                                                  00087500
087600     READ USERS-FILE INTO WS-USR-USER-REC                         00087600
087700         AT END MOVE HIGH-VALUES TO WS-USR-USR-EMAIL.             00087700
087800     PERFORM 630S-LOAD-ONE-USER                                   00087800
087900             UNTIL WS-USR-USR-EMAIL = HIGH-VALUES.                00087900
088000 630-EXIT.                                                        00088000
088100     EXIT.                                                        00088100
088200 630S-LOAD-ONE-USER.                                              00088200
088300     ADD 1 TO TB-USR-COUNT.                                       00088300
088400     MOVE WS-USR-USR-ID        TO TB-USR-ID(TB-USR-COUNT).        00088400
088500     MOVE WS-USR-USR-TYPE      TO TB-USR-TYPE(TB-USR-COUNT).      00088500
088600     MOVE WS-USR-USR-FIRSTNAME                                    00088600
088700                   TO TB-USR-FIRSTNAME(TB-USR-COUNT).             00088700
088800     MOVE WS-USR-USR-LASTNAME                                     00088800
088900                   TO TB-USR-LASTNAME(TB-USR-COUNT).              00088900
089000     MOVE WS-USR-USR-EMAIL     TO TB-USR-EMAIL(TB-USR-COUNT).     00089000
089100     MOVE WS-USR-USR-PASSWORD                                     00089100
089200                   TO TB-USR-PASSWORD(TB-USR-COUNT).              00089200
089300     MOVE WS-USR-USR-MANAGER-CODE                                 00089300
089400                   TO TB-USR-MGR-CODE(TB-USR-COUNT).              00089400
089500     MOVE WS-USR-USR-STATUS    TO TB-USR-STATUS(TB-USR-COUNT).    00089500
089600     MOVE WS-USR-USR-SCORE     TO TB-USR-SCORE(TB-USR-COUNT).     00089600
089700     MOVE WS-USR-USR-CREDIT    TO TB-USR-CREDIT(TB-USR-COUNT).    00089700
089800     IF WS-USR-USR-ID > WS-NEXT-USR-ID                            00089800
089900         MOVE WS-USR-USR-ID TO WS-NEXT-USR-ID                     00089900
090000     END-IF.                                                      00090000
090100     READ USERS-FILE INTO WS-USR-USER-REC                         00090100
090200         AT END MOVE HIGH-VALUES TO WS-USR-USR-EMAIL.             00090200
090300                                                                  00090300
090400 700-OPEN-FILES.                                                  00090400
090500     OPEN INPUT    TRANSACTION-FILE                               00090500
090600                    MAIN-SERVICE-FILE                             00090600
090700                    SUB-SERVICE-FILE                              00090700
090800                    USERS-FILE                                    00090800
090900          OUTPUT    MAIN-SERVICE-FILE-OUT                         00090900
091000                    SUB-SERVICE-FILE-OUT                          00091000
091100                    USERS-FILE-OUT                                00091100
091200                    RESULTS-FILE                                  00091200
091300                    REPORT-FILE.                                  00091300
091400     IF WS-TRANFILE-STATUS NOT = '00'                             00091400
091500         DISPLAY 'ERROR OPENING TRAN FILE. RC:'                   00091500
091600                 WS-TRANFILE-STATUS                               00091600
091700         MOVE 16 TO RETURN-CODE                                   00091700
091800         MOVE 'Y' TO WS-TRAN-EOF                                  00091800
091900     END-IF.                                                      00091900
092000 700-EXIT.                                                        00092000
092100     EXIT.                                                        00092100
092200                                                                  00092200
092300 710-READ-TRAN-FILE.                                              00092300
092400     READ TRANSACTION-FILE                                        00092400
092500         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00092500
092600     EVALUATE WS-TRANFILE-STATUS                                  00092600
092700         WHEN '00'                                                00092700
092800             CONTINUE                                             00092800
092900         WHEN '10'                                                00092900
093000             MOVE 'Y' TO WS-TRAN-EOF                              00093000
093100         WHEN OTHER                                               00093100
093200             DISPLAY 'TRAN FILE READ ERROR. RC: '                 00093200
093300                     WS-TRANFILE-STATUS                           00093300
093400             MOVE 'Y' TO WS-TRAN-EOF                              00093400
093500     END-EVALUATE.                                                00093500
093600 710-EXIT.                                                        00093600
093700     EXIT.                                                        00093700
093800                                                                  00093800
093900 790-CLOSE-FILES.                                                 00093900
094000     CLOSE TRANSACTION-FILE                                       00094000
094100           MAIN-SERVICE-FILE                                      00094100
094200           MAIN-SERVICE-FILE-OUT                                  00094200
094300           SUB-SERVICE-FILE                                       00094300
094400           SUB-SERVICE-FILE-OUT                                   00094400
094500           USERS-FILE                                             00094500
094600           USERS-FILE-OUT                                         00094600
094700           RESULTS-FILE                                           00094700
094800           REPORT-FILE.                                           00094800
094900 790-EXIT.                                                        00094900
095000     EXIT.                                                        00095000
095100                                                                  00095100
095200 800-INIT-REPORT.                                                 00095200
095300     MOVE WS-CURRENT-MONTH  TO RPT-MM.                            00095300
095400     MOVE WS-CURRENT-DAY    TO RPT-DD.                            00095400
095500     MOVE WS-CURRENT-YEAR   TO WS-YY.                             00095500
095600     MOVE WS-CC-YY-NUM      TO RPT-YY.                            00095600
095700     MOVE WS-CURRENT-HOUR   TO RPT-HH.                            00095700
095800     MOVE WS-CURRENT-MINUTE TO RPT-MIN.                           00095800
095900     MOVE WS-CURRENT-SECOND TO RPT-SS.                            00095900
096000     WRITE MSTRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00096000
096100 800-EXIT.                                                        00096100
096200     EXIT.                                                        00096200
096300                                                                  00096300
096400 850-REPORT-TRAN-STATS.                                           00096400
096500     WRITE MSTRPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00096500
096600     WRITE MSTRPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00096600
096700     WRITE MSTRPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00096700
096800     WRITE MSTRPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00096800
096900                                                                  00096900
097000     MOVE 'ADD MAIN SVC' TO RPT-TRAN.                             00097000
097100     MOVE WS-CNT-ADMS-ACC TO RPT-NUM-ACCEPT.                      00097100
097200     MOVE WS-CNT-ADMS-REJ TO RPT-NUM-REJECT.                      00097200
097300     WRITE MSTRPT-RECORD FROM RPT-STATS-DETAIL.                   00097300
097400                                                                  00097400
097500     MOVE 'ADD SUB SVC' TO RPT-TRAN.                              00097500
097600     MOVE WS-CNT-ADSS-ACC TO RPT-NUM-ACCEPT.                      00097600
097700     MOVE WS-CNT-ADSS-REJ TO RPT-NUM-REJECT.                      00097700
097800     WRITE MSTRPT-RECORD FROM RPT-STATS-DETAIL.                   00097800
097900                                                                  00097900
098000     MOVE 'REG CUST'     TO RPT-TRAN.                             00098000
098100     MOVE WS-CNT-REGC-ACC TO RPT-NUM-ACCEPT.                      00098100
098200     MOVE WS-CNT-REGC-REJ TO RPT-NUM-REJECT.                      00098200
098300     WRITE MSTRPT-RECORD FROM RPT-STATS-DETAIL.                   00098300
098400                                                                  00098400
098500     MOVE 'REG MGR'      TO RPT-TRAN.                             00098500
098600     MOVE WS-CNT-REGM-ACC TO RPT-NUM-ACCEPT.                      00098600
098700     MOVE WS-CNT-REGM-REJ TO RPT-NUM-REJECT.                      00098700
098800     WRITE MSTRPT-RECORD FROM RPT-STATS-DETAIL.                   00098800
098900 850-EXIT.                                                        00098900
099000     EXIT.                                                        00099000
099100                                                                  00099100
099200 900-REWRITE-MASTERS.                                             00099200
099300     PERFORM 910-REWRITE-MAIN-SERVICES THRU 910-EXIT.             00099300
099400     PERFORM 920-REWRITE-SUB-SERVICES  THRU 920-EXIT.             00099400
099500     PERFORM 930-REWRITE-USERS         THRU 930-EXIT.             00099500
099600 900-EXIT.                                                        00099600
099700     EXIT.                                                        00099700
099800                                                                  00099800
099900 910-REWRITE-MAIN-SERVICES.                                       00099900
100000     PERFORM 910S-REWRITE-ONE-MAIN                                00100000
100100             VARYING WS-MS-SUB FROM 1 BY 1                        00100100
100200             UNTIL WS-MS-SUB > TB-MS-COUNT.                       00100200
100300 910-EXIT.                                                        00100300
100400     EXIT.                                                        00100400
100500 910S-REWRITE-ONE-MAIN.                                           00100500
100600     MOVE TB-MS-ID(WS-MS-SUB)   TO WS-MS-MS-ID.                   00100600
100700     MOVE TB-MS-NAME(WS-MS-SUB) TO WS-MS-MS-NAME.                 00100700
100800     WRITE FD-MSO-MAIN-SERV-REC FROM WS-MS-MAIN-SERV-REC.         00100800
100900                                                                  00100900
101000 920-REWRITE-SUB-SERVICES.                                        00101000
101100     PERFORM 920S-REWRITE-ONE-SUB                                 00101100
101200             VARYING WS-SS-SUB FROM 1 BY 1                        00101200
101300             UNTIL WS-SS-SUB > TB-SS-COUNT.                       00101300
101400 920-EXIT.                                                        00101400
101500     EXIT.                                                        00101500
101600 920S-REWRITE-ONE-SUB.                                            00101600
101700     MOVE TB-SS-ID(WS-SS-SUB)   TO WS-SS-SS-ID.                   00101700
101800     MOVE TB-SS-NAME(WS-SS-SUB) TO WS-SS-SS-NAME.                 00101800
101900     MOVE TB-SS-MAIN-NAME(WS-SS-SUB) TO WS-SS-SS-MAIN-NAME.       00101900
102000     MOVE TB-SS-BASE-WAGE(WS-SS-SUB) TO WS-SS-SS-BASE-WAGE.       00102000
102100     MOVE TB-SS-DESCRIPTION(WS-SS-SUB)                            00102100
102200             TO WS-SS-SS-DESCRIPTION.                             00102200
102300     MOVE TB-SS-TECH-COUNT(WS-SS-SUB)                             00102300
102400             TO WS-SS-SS-TECH-COUNT.                              00102400
102500     PERFORM 920T-REWRITE-ONE-TECH                                00102500
102600             VARYING WS-TL-SUB FROM 1 BY 1                        00102600
102700             UNTIL WS-TL-SUB > TB-SS-TECH-COUNT(WS-SS-SUB).       00102700
102800     WRITE FD-SSO-SUB-SERV-REC FROM WS-SS-SUB-SERV-REC.           00102800
102900 920T-REWRITE-ONE-TECH.                                           00102900
103000     MOVE TB-SS-TECH-ID(WS-SS-SUB WS-TL-SUB)                      00103000
103100             TO WS-SS-SS-TECH-ID(WS-TL-SUB).                      00103100
103200                                                                  00103200
103300 930-REWRITE-USERS.                                               00103300
103400     PERFORM 930S-REWRITE-ONE-USER                                00103400
103500             VARYING WS-USR-SUB FROM 1 BY 1                       00103500
103600             UNTIL WS-USR-SUB > TB-USR-COUNT.                     00103600
103700 930-EXIT.                                                        00103700
103800     EXIT.                                                        00103800
103900 930S-REWRITE-ONE-USER.                                           00103900
104000     MOVE TB-USR-ID(WS-USR-SUB)   TO WS-USR-USR-ID.               00104000
104100     MOVE TB-USR-TYPE(WS-USR-SUB) TO WS-USR-USR-TYPE.             00104100
104200     MOVE TB-USR-FIRSTNAME(WS-USR-SUB)                            00104200
104300             TO WS-USR-USR-FIRSTNAME.                             00104300
104400     MOVE TB-USR-LASTNAME(WS-USR-SUB)                             00104400
104500             TO WS-USR-USR-LASTNAME.                              00104500
104600     MOVE TB-USR-EMAIL(WS-USR-SUB) TO WS-USR-USR-EMAIL.           00104600
104700     MOVE TB-USR-PASSWORD(WS-USR-SUB)                             00104700
104800             TO WS-USR-USR-PASSWORD.                              00104800
104900     MOVE TB-USR-MGR-CODE(WS-USR-SUB)                             00104900
105000             TO WS-USR-USR-MANAGER-CODE.                          00105000
105100     MOVE TB-USR-STATUS(WS-USR-SUB) TO WS-USR-USR-STATUS.         00105100
105200     MOVE TB-USR-SCORE(WS-USR-SUB)  TO WS-USR-USR-SCORE.          00105200
105300     MOVE TB-USR-CREDIT(WS-USR-SUB) TO WS-USR-USR-CREDIT.         00105300
105400     WRITE FD-USRO-USER-REC FROM WS-USR-USER-REC.                 00105400
