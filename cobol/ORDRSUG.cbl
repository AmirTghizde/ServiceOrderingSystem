000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MAKTAB-SHARIF DATA CENTER   *  00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500* PROGRAM:  ORDRSUG                                            *  00000500
000600*                                                               * 00000600
000700* READS THE DAILY TRANSACTION FILE AND APPLIES TECHNICIAN      *  00000700
000800* PRICE SUGGESTIONS, CUSTOMER SUGGESTION SELECTIONS, ORDER      * 00000800
000900* FINISH AND ONLINE PAYMENT REQUESTS AGAINST THE ORDERS AND    *  00000900
001000* SUGGESTIONS MASTERS.  ALSO PRINTS THE SUGGESTION RANKING     *  00001000
001100* REPORT AND THE END OF RUN CONTROL TOTALS PAGE.  MASTERS ARE  *  00001100
001200* LOADED ENTIRELY INTO STORAGE AT START OF RUN, UPDATED IN     *  00001200
001300* PLACE, AND REWRITTEN WHOLE AT END OF RUN.  SUBSERV AND       *  00001300
001400* USERS ARE SHARED WITH MSTRMNT - THIS STEP OPENS SUBSFIL      *  00001400
001500* READ ONLY AND RUNS AFTER MSTRMNT IN THE NIGHTLY STREAM.      *  00001500
001600*                                                               * 00001600
001700* THIS PROGRAM OWNS TRAN CODES SEND/SEL /FIN /PAY  ONLY.  ANY  *  00001700
001800* OTHER CODE ON TRANFILE BELONGS TO THE MSTRMNT STEP AND IS    *  00001800
001900* SKIPPED HERE WITHOUT COMMENT.                                *  00001900
002000****************************************************************  00002000
002100* CHANGE LOG                                                   *  00002100
002200* ----------                                                   *  00002200
002300* 83-05-02  D.STOUT     ORIGINAL PROGRAM WRITTEN                * 00002300
002400* 85-11-14  D.STOUT     ADDED LATENESS PENALTY TO ORDER         * 00002400
002500*                       FINISH PER OPS REQUEST (WO 4602)         *00002500
002600* 87-08-09  R.PELL      SUGGESTION RANKING REPORT ADDED,        * 00002600
002700*                       CALLS NEW SUGSORT SUBPROGRAM             *00002700
002800* 90-04-22  R.PELL      ONLINE PAYMENT CAPTCHA EDIT ADDED       * 00002800
002900*                       PER SECURITY STANDARD SEC-014            *00002900
003000* 94-06-27  K.OSEI      TECHNICIAN SCORE SNAPSHOT NOW STORED    * 00003000
003100*                       ON THE SUGGESTION ROW AT SEND TIME       *00003100
003200*                       SO RANKING NO LONGER RE-READS USERS      *00003200
003300*                       PER SUGGESTION (WO 6041)                 *00003300
003400* 98-12-01  T.NAKASHIMA Y2K REMEDIATION - REPORT DATE AND RUN   * 00003400
003500*                       DATE-TIME NOW WINDOWED THROUGH A FOUR    *00003500
003600*                       DIGIT YEAR BUILD AREA (PRJ Y2K)          *00003600
003700* 99-06-22  T.NAKASHIMA Y2K REMEDIATION SIGN-OFF - NO FURTHER   * 00003700
003800*                       TWO DIGIT YEAR ARITHMETIC IN THIS PGM    *00003800
003900* 04-02-17  L.ABARA     LATENESS NOW COMPUTED VIA A PSEUDO-      *00003900
004000*                       JULIAN DAY NUMBER SO A JOB PROMISED      *00004000
004100*                       LATE ON ONE MONTH-END DAY AND FINISHED   *00004100
004200*                       EARLY THE NEXT MONTH NO LONGER SHOWS AN  *00004200
004300*                       ENORMOUS LATE-HOUR COUNT (WO 7098)       *00004300
004400* 08-09-30  L.ABARA     REJECT REASON TEXT STANDARDIZED TO      * 00004400
004500*                       MATCH THE MSTRMNT STEP (WO 7215)         *00004500
004600****************************************************************  00004600
004700 IDENTIFICATION DIVISION.                                         00004700
004800 PROGRAM-ID. ORDRSUG.                                             00004800
004900 AUTHOR. D STOUT.                                                 00004900
005000 INSTALLATION. MAKTAB SHARIF DATA CENTER.                         00005000
005100 DATE-WRITTEN. 05/02/83.                                          00005100
005200 DATE-COMPILED.                                                   00005200
005300 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             00005300
005400****************************************************************  00005400
005500 ENVIRONMENT DIVISION.                                            00005500
005600 CONFIGURATION SECTION.                                           00005600
005700 SPECIAL-NAMES.                                                   00005700
005800     C01 IS TOP-OF-FORM                                           00005800
005900     CLASS WS-DIGIT-CLASS   IS '0' THRU '9'.                      00005900
006000 INPUT-OUTPUT SECTION.                                            00006000
006100 FILE-CONTROL.                                                    00006100
006200     SELECT ORDERS-FILE           ASSIGN TO ORDRFIL               00006200
006300         ACCESS IS SEQUENTIAL                                     00006300
006400         FILE STATUS  IS  WS-ORDRFIL-STATUS.                      00006400
006500     SELECT ORDERS-FILE-OUT       ASSIGN TO ORDROUT               00006500
006600         ACCESS IS SEQUENTIAL                                     00006600
006700         FILE STATUS  IS  WS-ORDROUT-STATUS.                      00006700
006800     SELECT SUGGEST-FILE          ASSIGN TO SUGGFIL               00006800
006900         ACCESS IS SEQUENTIAL                                     00006900
007000         FILE STATUS  IS  WS-SUGGFIL-STATUS.                      00007000
007100     SELECT SUGGEST-FILE-OUT      ASSIGN TO SUGGOUT               00007100
007200         ACCESS IS SEQUENTIAL                                     00007200
007300         FILE STATUS  IS  WS-SUGGOUT-STATUS.                      00007300
007400     SELECT SUB-SERVICE-FILE      ASSIGN TO SUBSFIL               00007400
007500         ACCESS IS SEQUENTIAL                                     00007500
007600         FILE STATUS  IS  WS-SUBSFIL-STATUS.                      00007600
007700     SELECT USERS-FILE            ASSIGN TO USERSFIL              00007700
007800         ACCESS IS SEQUENTIAL                                     00007800
007900         FILE STATUS  IS  WS-USERSFIL-STATUS.                     00007900
008000     SELECT USERS-FILE-OUT        ASSIGN TO USEROUT               00008000
008100         ACCESS IS SEQUENTIAL                                     00008100
008200         FILE STATUS  IS  WS-USEROUT-STATUS.                      00008200
008300     SELECT TRANSACTION-FILE      ASSIGN TO TRANFILE              00008300
008400         FILE STATUS  IS  WS-TRANFILE-STATUS.                     00008400
008500     SELECT RESULTS-FILE          ASSIGN TO RESULTS               00008500
008600         FILE STATUS  IS  WS-RESULTS-STATUS.                      00008600
008700     SELECT REPORT-FILE           ASSIGN TO ORDRPT                00008700
008800         FILE STATUS  IS  WS-REPORT-STATUS.                       00008800
008900****************************************************************  00008900
009000 DATA DIVISION.                                                   00009000
009100 FILE SECTION.                                                    00009100
009200*                                                                 00009200
009300 FD  ORDERS-FILE                                                  00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY ORDERREC REPLACING ==:TAG:== BY ==FD-ORD==.                 00009500
009600*                                                                 00009600
009700 FD  ORDERS-FILE-OUT                                              00009700
009800     RECORDING MODE IS F.                                         00009800
009900 COPY ORDERREC REPLACING ==:TAG:== BY ==FD-ORDO==.                00009900
010000*                                                                 00010000
010100 FD  SUGGEST-FILE                                                 00010100
010200     RECORDING MODE IS F.                                         00010200
010300 COPY SUGGREC  REPLACING ==:TAG:== BY ==FD-SUG==.                 00010300
010400*                                                                 00010400
010500 FD  SUGGEST-FILE-OUT                                             00010500
010600     RECORDING MODE IS F.                                         00010600
010700 COPY SUGGREC  REPLACING ==:TAG:== BY ==FD-SUGO==.                00010700
010800*                                                                 00010800
010900 FD  SUB-SERVICE-FILE                                             00010900
011000     RECORDING MODE IS F.                                         00011000
011100 COPY SUBSVC   REPLACING ==:TAG:== BY ==FD-SS==.                  00011100
011200*                                                                 00011200
011300 FD  USERS-FILE                                                   00011300
011400     RECORDING MODE IS F.                                         00011400
011500 COPY USERREC  REPLACING ==:TAG:== BY ==FD-USR==.                 00011500
011600*                                                                 00011600
011700 FD  USERS-FILE-OUT                                               00011700
011800     RECORDING MODE IS F.                                         00011800
011900 COPY USERREC  REPLACING ==:TAG:== BY ==FD-USRO==.                00011900
012000*                                                                 00012000
012100 FD  TRANSACTION-FILE                                             00012100
012200     RECORDING MODE IS F.                                         00012200
012300 COPY TRANREC  REPLACING ==:TAG:== BY ==FD-TR==.                  00012300
012400*                                                                 00012400
012500 FD  RESULTS-FILE                                                 00012500
012600     RECORDING MODE IS F.                                         00012600
012700 COPY RESLTREC REPLACING ==:TAG:== BY ==FD-RES==.                 00012700
012800*                                                                 00012800
012900 FD  REPORT-FILE                                                  00012900
013000     RECORDING MODE IS F.                                         00013000
013100 01  ORDRPT-RECORD              PIC X(132).                       00013100
013200*                                                                 00013200
013300****************************************************************  00013300
013400 WORKING-STORAGE SECTION.                                         00013400
013500****************************************************************  00013500
013600*                                                                 00013600
013700 01  WS-SYSTEM-DATE-AND-TIME.                                     00013700
013800     05  WS-CURRENT-DATE.                                         00013800
013900         10  WS-CURRENT-YEAR     PIC 9(2).                        00013900
014000         10  WS-CURRENT-MONTH    PIC 9(2).                        00014000
014100         10  WS-CURRENT-DAY      PIC 9(2).                        00014100
014200     05  WS-CURRENT-TIME.                                         00014200
014300         10  WS-CURRENT-HOUR     PIC 9(2).                        00014300
014400         10  WS-CURRENT-MINUTE   PIC 9(2).                        00014400
014500         10  WS-CURRENT-SECOND   PIC 9(2).                        00014500
014600         10  WS-CURRENT-HNDSEC   PIC 9(2).                        00014600
014700*                                                                 00014700
014800* Y2K REMEDIATION - FOUR DIGIT YEAR WINDOW BUILD AREA (PRJ Y2K)   00014800
014900 01  WS-CC-YY-DATE.                                               00014900
015000     05  WS-CC                   PIC 9(2) VALUE 20.               00015000
015100     05  WS-YY                   PIC 9(2).                        00015100
015200 01  WS-CC-YY-NUM REDEFINES WS-CC-YY-DATE                         00015200
015300                                 PIC 9(4).                        00015300
015400*                                                                 00015400
015500* CURRENT RUN DATE-TIME, CCYYMMDDHHMM - COMPARED AGAINST          00015500
015600* SUGGESTED DATE-TIMES AND USED AS THE LATENESS CLOCK.            00015600
015700 01  WS-RUN-DT-BUILD.                                             00015700
015800     05  WS-RUN-CCYY              PIC 9(4).                       00015800
015900     05  WS-RUN-MM                PIC 9(2).                       00015900
016000     05  WS-RUN-DD                PIC 9(2).                       00016000
016100     05  WS-RUN-HH                PIC 9(2).                       00016100
016200     05  WS-RUN-MIN               PIC 9(2).                       00016200
016300 01  WS-RUN-DATETIME REDEFINES WS-RUN-DT-BUILD                    00016300
016400                                 PIC 9(12).                       00016400
016500*                                                                 00016500
016600 01  WS-FIELDS.                                                   00016600
016700     05  WS-ORDRFIL-STATUS       PIC X(2)  VALUE SPACES.          00016700
016800     05  WS-ORDROUT-STATUS       PIC X(2)  VALUE SPACES.          00016800
016900     05  WS-SUGGFIL-STATUS       PIC X(2)  VALUE SPACES.          00016900
017000     05  WS-SUGGOUT-STATUS       PIC X(2)  VALUE SPACES.          00017000
017100     05  WS-SUBSFIL-STATUS       PIC X(2)  VALUE SPACES.          00017100
017200     05  WS-USERSFIL-STATUS      PIC X(2)  VALUE SPACES.          00017200
017300     05  WS-USEROUT-STATUS       PIC X(2)  VALUE SPACES.          00017300
017400     05  WS-TRANFILE-STATUS      PIC X(2)  VALUE SPACES.          00017400
017500     05  WS-RESULTS-STATUS       PIC X(2)  VALUE SPACES.          00017500
017600     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00017600
017700     05  WS-TRAN-EOF             PIC X     VALUE 'N'.             00017700
017800     05  WS-FOUND-SW             PIC X     VALUE 'N'.             00017800
017900     05  WS-VALID-SW             PIC X     VALUE 'N'.             00017900
018000     05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.          00018000
018100     05  WS-ORD-SUB              PIC S9(5) COMP VALUE 0.          00018100
018200     05  WS-SUG-SUB              PIC S9(5) COMP VALUE 0.          00018200
018300     05  WS-SS-SUB               PIC S9(5) COMP VALUE 0.          00018300
018400     05  WS-USR-SUB              PIC S9(5) COMP VALUE 0.          00018400
018500     05  WS-TL-SUB               PIC S9(5) COMP VALUE 0.          00018500
018600     05  WS-TECH-USR-SUB         PIC S9(5) COMP VALUE 0.          00018600
018700     05  WS-RANK-SUB             PIC S9(5) COMP VALUE 0.          00018700
018800     05  WS-SEARCH-KEY-9         PIC 9(09) VALUE 0.               00018800
018900*                                                                 00018900
019000 01  WS-COUNTERS COMP.                                            00019000
019100     05  WS-NEXT-SUG-ID          PIC 9(09) VALUE 0.               00019100
019200*                                                                 00019200
019300* DEBUG-AID KEY DUMP AREA, SEE 200-SEND-SUGGESTION                00019300
019400 01  WS-KEY-DIAG-AREA            PIC X(09).                       00019400
019500 01  WS-KEY-DIAG-NUM REDEFINES WS-KEY-DIAG-AREA                   00019500
019600                                 PIC 9(09).                       00019600
019700*                                                                 00019700
019800 COPY ORDERREC REPLACING ==:TAG:== BY ==WS-ORD==.                 00019800
019900 COPY SUGGREC  REPLACING ==:TAG:== BY ==WS-SUG==.                 00019900
020000 COPY SUBSVC   REPLACING ==:TAG:== BY ==WS-SS==.                  00020000
020100 COPY USERREC  REPLACING ==:TAG:== BY ==WS-USR==.                 00020100
020200 COPY RESLTREC REPLACING ==:TAG:== BY ==WS-RES==.                 00020200
020300*                                                                 00020300
020400* DATE-TO-MINUTES CONVERSION SCRATCH AREA - SHARED BY ANY         00020400
020500* PARAGRAPH THAT NEEDS TO COMPARE TWO 12 DIGIT DATE-TIMES.        00020500
020600* USES A PSEUDO-JULIAN DAY NUMBER (CCYY*372 + MM*31 + DD) SO      00020600
020700* MONTH-END AND YEAR-END ROLLOVERS COMPARE CORRECTLY WITHOUT      00020700
020800* A FULL CALENDAR TABLE (WO 7098).                                00020800
020900 01  WS-DTC-INPUT-DATETIME       PIC 9(12).                       00020900
021000 01  WS-DTC-BREAKOUT REDEFINES WS-DTC-INPUT-DATETIME.             00021000
021100     05  WS-DTC-CCYY              PIC 9(4).                       00021100
021200     05  WS-DTC-MM                PIC 9(2).                       00021200
021300     05  WS-DTC-DD                PIC 9(2).                       00021300
021400     05  WS-DTC-HH                PIC 9(2).                       00021400
021500     05  WS-DTC-MIN               PIC 9(2).                       00021500
021600 01  WS-DTC-RESULTS COMP.                                         00021600
021700     05  WS-DTC-DAYNO             PIC 9(7) VALUE 0.               00021700
021800     05  WS-DTC-TOTAL-MIN         PIC 9(9) VALUE 0.               00021800
021900*                                                                 00021900
022000* PROMISED-END BUILD AREA - SUGGESTION DATETIME PLUS DURATION,    00022000
022100* SEE 605-ADD-DURATION-TO-DATETIME.                               00022100
022200 01  WS-DUR-HH                   PIC 9(2).                        00022200
022300 01  WS-DUR-MIN                  PIC 9(2).                        00022300
022400 01  WS-PROMISED-END-DATETIME    PIC 9(12).                       00022400
022500*                                                                 00022500
022600* LATENESS RESULT, SEE 600-COMPUTE-LATENESS                       00022600
022700 01  WS-RUN-TOTAL-MIN            PIC 9(9)  COMP VALUE 0.          00022700
022800 01  WS-PROMISED-TOTAL-MIN       PIC 9(9)  COMP VALUE 0.          00022800
022900 01  WS-LATE-MINUTES             PIC 9(9)  COMP VALUE 0.          00022900
023000 01  WS-LATE-HOURS               PIC S9(5) COMP VALUE 0.          00023000
023100*                                                                 00023100
023200* WHICH SUGGESTION/TECHNICIAN A BUSINESS RULE PARAGRAPH IS        00023200
023300* CURRENTLY WORKING WITH - SET BY THE FIND PARAGRAPHS BELOW.      00023300
023400 01  WS-WORK-KEYS.                                                00023400
023500     05  WS-WORK-SUG-SUB          PIC S9(5) COMP VALUE 0.         00023500
023600     05  WS-WORK-TECH-ID          PIC 9(09) VALUE 0.              00023600
023700     05  WS-WORK-TECH-USR-SUB     PIC S9(5) COMP VALUE 0.         00023700
023800*                                                                 00023800
023900* IN CORE MASTER TABLES - LOADED ONCE AT 650-LOAD-MASTERS         00023900
024000 01  TB-ORD-TABLE.                                                00024000
024100     05  TB-ORD-COUNT             PIC S9(5) COMP VALUE 0.         00024100
024200     05  TB-ORD-ENTRY OCCURS 5000 TIMES.                          00024200
024300         10  TB-ORD-ID           PIC 9(09).                       00024300
024400         10  TB-ORD-CUSTOMER-ID  PIC 9(09).                       00024400
024500         10  TB-ORD-SUBSERVICE-ID PIC 9(09).                      00024500
024600         10  TB-ORD-STATUS       PIC X(02).                       00024600
024700         10  TB-ORD-PRICE        PIC S9(07)V99.                   00024700
024800         10  TB-ORD-SEL-SUGG-ID  PIC 9(09).                       00024800
024900         10  TB-ORD-JOB-INFO     PIC X(50).                       00024900
025000         10  TB-ORD-ADDRESS      PIC X(50).                       00025000
025100         10  TB-ORD-DATETIME     PIC 9(12).                       00025100
025200         10  TB-ORD-POINT        PIC S9(03)V99.                   00025200
025300         10  TB-ORD-COMMENT      PIC X(40).                       00025300
025400*                                                                 00025400
025500 01  TB-SUG-TABLE.                                                00025500
025600     05  TB-SUG-COUNT             PIC S9(5) COMP VALUE 0.         00025600
025700     05  TB-SUG-ENTRY OCCURS 20000 TIMES.                         00025700
025800         10  TB-SUG-ID           PIC 9(09).                       00025800
025900         10  TB-SUG-ORDER-ID     PIC 9(09).                       00025900
026000         10  TB-SUG-TECH-ID      PIC 9(09).                       00026000
026100         10  TB-SUG-PRICE        PIC S9(07)V99.                   00026100
026200         10  TB-SUG-DATETIME     PIC 9(12).                       00026200
026300         10  TB-SUG-DURATION     PIC 9(04).                       00026300
026400         10  TB-SUG-TECH-SCORE   PIC S9(05)V99.                   00026400
026500*                                                                 00026500
026600 01  TB-SS-TABLE.                                                 00026600
026700     05  TB-SS-COUNT              PIC S9(5) COMP VALUE 0.         00026700
026800     05  TB-SS-ENTRY OCCURS 2000 TIMES.                           00026800
026900         10  TB-SS-ID            PIC 9(09).                       00026900
027000         10  TB-SS-NAME          PIC X(30).                       00027000
027100         10  TB-SS-MAIN-NAME     PIC X(30).                       00027100
027200         10  TB-SS-BASE-WAGE     PIC S9(07)V99.                   00027200
027300         10  TB-SS-DESCRIPTION   PIC X(50).                       00027300
027400         10  TB-SS-TECH-COUNT    PIC 9(03).                       00027400
027500         10  TB-SS-TECH-LIST OCCURS 20 TIMES.                     00027500
027600             15  TB-SS-TECH-ID   PIC 9(09).                       00027600
027700*                                                                 00027700
027800 01  TB-USR-TABLE.                                                00027800
027900     05  TB-USR-COUNT             PIC S9(5) COMP VALUE 0.         00027900
028000     05  TB-USR-ENTRY OCCURS 5000 TIMES.                          00028000
028100         10  TB-USR-ID           PIC 9(09).                       00028100
028200         10  TB-USR-TYPE         PIC X(01).                       00028200
028300         10  TB-USR-FIRSTNAME    PIC X(20).                       00028300
028400         10  TB-USR-LASTNAME     PIC X(20).                       00028400
028500         10  TB-USR-EMAIL        PIC X(40).                       00028500
028600         10  TB-USR-PASSWORD     PIC X(20).                       00028600
028700         10  TB-USR-MGR-CODE     PIC X(06).                       00028700
028800         10  TB-USR-STATUS       PIC X(01).                       00028800
028900         10  TB-USR-SCORE        PIC S9(05)V99.                   00028900
029000         10  TB-USR-CREDIT       PIC S9(09)V99.                   00029000
029100*                                                                 00029100
029200* RANKING REPORT WORK ARRAY - ONE ORDER'S SUGGESTIONS AT A        00029200
029300* TIME, HANDED TO SUGSORT BY REFERENCE.                           00029300
029400 01  WS-RANK-COUNT                PIC S9(08) COMP VALUE 0.        00029400
029500 01  WS-RANK-SORT-KEY             PIC X(01)  VALUE 'P'.           00029500
029600 01  WS-RANK-SORT-DIR             PIC X(01)  VALUE 'A'.           00029600
029700 01  WS-RANK-ARRAY.                                               00029700
029800     05  WS-RANK-ENTRY OCCURS 1 TO 200 TIMES                      00029800
029900                 DEPENDING ON WS-RANK-COUNT.                      00029900
030000         10  WS-RANK-SUG-ID      PIC 9(09).                       00030000
030100         10  WS-RANK-PRICE       PIC S9(07)V99.                   00030100
030200         10  WS-RANK-SCORE       PIC S9(05)V99.                   00030200
030300*                                                                 00030300
030400* CONTROL TOTALS - ACCEPTED / REJECTED PER TRAN CODE, PLUS        00030400
030500* AMOUNT PAID AND POINTS ADDED / DEDUCTED                         00030500
030600 01  WS-STAT-TOTALS COMP.                                         00030600
030700     05  WS-CNT-SEND-ACC          PIC S9(7) VALUE 0.              00030700
030800     05  WS-CNT-SEND-REJ          PIC S9(7) VALUE 0.              00030800
030900     05  WS-CNT-SEL-ACC           PIC S9(7) VALUE 0.              00030900
031000     05  WS-CNT-SEL-REJ           PIC S9(7) VALUE 0.              00031000
031100     05  WS-CNT-FIN-ACC           PIC S9(7) VALUE 0.              00031100
031200     05  WS-CNT-FIN-REJ           PIC S9(7) VALUE 0.              00031200
031300     05  WS-CNT-PAY-ACC           PIC S9(7) VALUE 0.              00031300
031400     05  WS-CNT-PAY-REJ           PIC S9(7) VALUE 0.              00031400
031500     05  WS-RPT-SUGG-COUNT        PIC S9(7) VALUE 0.              00031500
031600     05  WS-RPT-ORDER-COUNT       PIC S9(7) VALUE 0.              00031600
031700 01  WS-STAT-TOTALS-2.                                            00031700
031800     05  WS-TOT-PAID              PIC S9(9)V99 VALUE 0.           00031800
031900     05  WS-TOT-POINTS-ADDED      PIC S9(7)V99 VALUE 0.           00031900
032000     05  WS-TOT-POINTS-DEDUCTED   PIC S9(7)V99 VALUE 0.           00032000
032100*                                                                 00032100
032200 01  RPT-HEADER1.                                                 00032200
032300     05  FILLER                     PIC X(40)                     00032300
032400               VALUE 'SUGGESTION RANKING REPORT         DATE: '.  00032400
032500     05  RPT-MM                     PIC 99.                       00032500
032600     05  FILLER                     PIC X     VALUE '/'.          00032600
032700     05  RPT-DD                     PIC 99.                       00032700
032800     05  FILLER                     PIC X     VALUE '/'.          00032800
032900     05  RPT-YY                     PIC 9999.                     00032900
033000     05  FILLER                     PIC X(20)                     00033000
033100                    VALUE ' (mm/dd/ccyy) TIME: '.                 00033100
033200     05  RPT-HH                     PIC 99.                       00033200
033300     05  FILLER                     PIC X     VALUE ':'.          00033300
033400     05  RPT-MIN                    PIC 99.                       00033400
033500     05  FILLER                     PIC X     VALUE ':'.          00033500
033600     05  RPT-SS                     PIC 99.                       00033600
033700     05  FILLER                     PIC X(54) VALUE SPACES.       00033700
033800 01  RPT-COL-HDR.                                                 00033800
033900     05  FILLER PIC X(9)  VALUE '  SUGG ID'.                      00033900
034000     05  FILLER PIC X(10) VALUE '   TECH ID'.                     00034000
034100     05  FILLER PIC X(12) VALUE '  TECH SCORE'.                   00034100
034200     05  FILLER PIC X(23) VALUE '        SUGGESTED PRICE'.        00034200
034300     05  FILLER PIC X(20) VALUE '  SUGGESTED DATETIME'.           00034300
034400     05  FILLER PIC X(6)  VALUE '   DUR'.                         00034400
034500     05  FILLER PIC X(52) VALUE SPACES.                           00034500
034600 01  RPT-ORDER-HDR.                                               00034600
034700     05  FILLER              PIC X(6)  VALUE 'ORDER '.            00034700
034800     05  RPT-ORD-ID          PIC 9(9).                            00034800
034900     05  FILLER              PIC X(11) VALUE '   STATUS: '.       00034900
035000     05  RPT-ORD-STATUS      PIC X(2).                            00035000
035100     05  FILLER              PIC X(16) VALUE '   SUB-SERVICE: '.  00035100
035200     05  RPT-ORD-SS-ID       PIC 9(9).                            00035200
035300     05  FILLER              PIC X(79) VALUE SPACES.              00035300
035400 01  RPT-SUGG-DETAIL.                                             00035400
035500     05  FILLER              PIC X(4) VALUE SPACES.               00035500
035600     05  RPT-SUG-ID          PIC 9(9).                            00035600
035700     05  FILLER              PIC X(3) VALUE SPACES.               00035700
035800     05  RPT-TECH-ID         PIC 9(9).                            00035800
035900     05  FILLER              PIC X(3) VALUE SPACES.               00035900
036000     05  RPT-TECH-SCORE      PIC ZZZ9.99.                         00036000
036100     05  FILLER              PIC X(4) VALUE SPACES.               00036100
036200     05  RPT-SUG-PRICE       PIC Z,ZZZ,ZZ9.99.                    00036200
036300     05  FILLER              PIC X(3) VALUE SPACES.               00036300
036400     05  RPT-SUG-DATETIME    PIC 9(12).                           00036400
036500     05  FILLER              PIC X(3) VALUE SPACES.               00036500
036600     05  RPT-SUG-DURATION    PIC 9(4).                            00036600
036700     05  FILLER              PIC X(59) VALUE SPACES.              00036700
036800 01  RPT-ORDER-TOTAL.                                             00036800
036900     05  FILLER              PIC X(27)                            00036900
037000                  VALUE 'ORDER TOTAL - SUGGESTIONS: '.            00037000
037100     05  RPT-ORD-TOT-COUNT   PIC ZZZ9.                            00037100
037200     05  FILLER              PIC X(17) VALUE '   LOWEST PRICE: '. 00037200
037300     05  RPT-ORD-TOT-LOW     PIC Z,ZZZ,ZZ9.99.                    00037300
037400     05  FILLER              PIC X(72) VALUE SPACES.              00037400
037500 01  RPT-GRAND-TOTAL.                                             00037500
037600     05  FILLER              PIC X(35)                            00037600
037700             VALUE 'GRAND TOTALS - SUGGESTIONS LISTED: '.         00037700
037800     05  RPT-GR-SUGG-COUNT   PIC ZZZZ9.                           00037800
037900     05  FILLER              PIC X(20)                            00037900
038000                                   VALUE '   ORDERS REPORTED: '.  00038000
038100     05  RPT-GR-ORDER-COUNT  PIC ZZZZ9.                           00038100
038200     05  FILLER              PIC X(67) VALUE SPACES.              00038200
038300 01  RPT-STATS-HDR1.                                              00038300
038400     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.     00038400
038500     05  FILLER PIC X(106) VALUE SPACES.                          00038500
038600 01  RPT-STATS-HDR2.                                              00038600
038700     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.     00038700
038800     05  FILLER PIC X(28) VALUE '        Number        Number'.   00038800
038900     05  FILLER PIC X(78) VALUE SPACES.                           00038900
039000 01  RPT-STATS-HDR3.                                              00039000
039100     05  FILLER PIC X(26) VALUE 'Type          Transactions'.     00039100
039200     05  FILLER PIC X(28) VALUE '     Accepted       Rejected'.   00039200
039300     05  FILLER PIC X(78) VALUE SPACES.                           00039300
039400 01  RPT-STATS-HDR4.                                              00039400
039500     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00039500
039600     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00039600
039700     05  FILLER PIC X(78) VALUE SPACES.                           00039700
039800 01  RPT-STATS-DETAIL.                                            00039800
039900     05  RPT-TRAN            PIC X(10).                           00039900
040000     05  FILLER              PIC X(4)     VALUE SPACES.           00040000
040100     05  RPT-NUM-ACCEPT      PIC ZZZ,ZZZ,ZZ9.                     00040100
040200     05  FILLER              PIC X(4)     VALUE SPACES.           00040200
040300     05  RPT-NUM-REJECT      PIC ZZZ,ZZZ,ZZ9.                     00040300
040400     05  FILLER              PIC X(79)   VALUE SPACES.            00040400
040500 01  RPT-MONEY-HDR.                                               00040500
040600     05  FILLER PIC X(28) VALUE 'Amount / Point Totals:     '.    00040600
040700     05  FILLER PIC X(104) VALUE SPACES.                          00040700
040800 01  RPT-MONEY-DETAIL.                                            00040800
040900     05  RPT-MONEY-LABEL     PIC X(29).                           00040900
041000     05  RPT-MONEY-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99.                  00041000
041100     05  FILLER              PIC X(89) VALUE SPACES.              00041100
041200****************************************************************  00041200
041300 PROCEDURE DIVISION.                                              00041300
041400****************************************************************  00041400
041500 000-MAIN.                                                        00041500
041600     ACCEPT WS-CURRENT-DATE FROM DATE.                            00041600
041700     ACCEPT WS-CURRENT-TIME FROM TIME.                            00041700
041800     MOVE WS-CURRENT-YEAR TO WS-YY.                               00041800
041900     MOVE WS-CC-YY-NUM    TO WS-RUN-CCYY.                         00041900
042000     MOVE WS-CURRENT-MONTH  TO WS-RUN-MM.                         00042000
042100     MOVE WS-CURRENT-DAY    TO WS-RUN-DD.                         00042100
042200     MOVE WS-CURRENT-HOUR   TO WS-RUN-HH.                         00042200
042300     MOVE WS-CURRENT-MINUTE TO WS-RUN-MIN.                        00042300
042400     DISPLAY 'ORDRSUG STARTED RUN DATETIME = ' WS-RUN-DATETIME.   00042400
042500                                                                  00042500
042600     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                    00042600
042700     PERFORM 800-INIT-REPORT    THRU 800-EXIT.                    00042700
042800     PERFORM 650-LOAD-MASTERS   THRU 650-EXIT.                    00042800
042900                                                                  00042900
043000     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00043000
043100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00043100
043200             UNTIL WS-TRAN-EOF = 'Y'.                             00043200
043300                                                                  00043300
043400     PERFORM 810-RANK-SUGGESTIONS  THRU 810-EXIT.                 00043400
043500     PERFORM 900-REWRITE-MASTERS   THRU 900-EXIT.                 00043500
043600     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 00043600
043700     PERFORM 790-CLOSE-FILES       THRU 790-EXIT.                 00043700
043800                                                                  00043800
043900     GOBACK.                                                      00043900
044000 000-EXIT.                                                        00044000
044100     EXIT.                                                        00044100
044200*                                                                 00044200
044300 100-PROCESS-TRANSACTIONS.                                        00044300
044400     EVALUATE TRUE                                                00044400
044500         WHEN FD-TR-TRN-SEND-SUGGEST                              00044500
044600             PERFORM 200-SEND-SUGGESTION   THRU 200-EXIT          00044600
044700         WHEN FD-TR-TRN-SEL-SUGGEST                               00044700
044800             PERFORM 210-SELECT-SUGGESTION THRU 210-EXIT          00044800
044900         WHEN FD-TR-TRN-FINISH-ORDER                              00044900
045000             PERFORM 220-FINISH-ORDER      THRU 220-EXIT          00045000
045100         WHEN FD-TR-TRN-PAY-ONLINE                                00045100
045200             PERFORM 230-PAY-ONLINE        THRU 230-EXIT          00045200
045300         WHEN OTHER                                               00045300
045400             CONTINUE                                             00045400
045500     END-EVALUATE.                                                00045500
045600     PERFORM 710-READ-TRAN-FILE THRU 710-EXIT.                    00045600
045700 100-EXIT.                                                        00045700
045800     EXIT.                                                        00045800
045900*                                                                 00045900
046000 200-SEND-SUGGESTION.                                             00046000
046100     MOVE 'N' TO WS-VALID-SW.                                     00046100
046200     MOVE SPACES TO WS-REJECT-REASON.                             00046200
046300     MOVE FD-TR-TDD-ORDER-ID TO WS-SEARCH-KEY-9.                  00046300
046400     PERFORM 205-FIND-ORDER-BY-ID THRU 205-EXIT.                  00046400
046500     IF WS-FOUND-SW = 'N'                                         00046500
046600         MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON               00046600
046700     ELSE                                                         00046700
046800         IF TB-ORD-STATUS(WS-ORD-SUB) = 'TA' OR 'ST' OR           00046800
046900                                         'FN' OR 'PD'             00046900
047000             MOVE 'INVALID ORDER STATUS' TO WS-REJECT-REASON      00047000
047100         ELSE                                                     00047100
047200             MOVE TB-ORD-SUBSERVICE-ID(WS-ORD-SUB)                00047200
047300                                        TO WS-SEARCH-KEY-9        00047300
047400             PERFORM 206-FIND-SUB-BY-ID THRU 206-EXIT             00047400
047500             MOVE FD-TR-TDD-TECH-ID TO WS-WORK-TECH-ID            00047500
047600             PERFORM 207-FIND-TECH-IN-SUBSERV THRU 207-EXIT       00047600
047700             IF WS-FOUND-SW = 'N'                                 00047700
047800                 MOVE 'TECHNICIAN LACKS SUB SERVICE'              00047800
047900                                            TO WS-REJECT-REASON   00047900
048000             ELSE                                                 00048000
048100                 IF FD-TR-TDD-PRICE < TB-SS-BASE-WAGE(WS-SS-SUB)  00048100
048200                     MOVE 'PRICE BELOW BASE WAGE'                 00048200
048300                                            TO WS-REJECT-REASON   00048300
048400                 ELSE                                             00048400
048500                     IF FD-TR-TDD-DATETIME < WS-RUN-DATETIME      00048500
048600                         MOVE 'DATE IN THE PAST'                  00048600
048700                                            TO WS-REJECT-REASON   00048700
048800                     ELSE                                         00048800
048900                         MOVE 'Y' TO WS-VALID-SW                  00048900
049000                     END-IF                                       00049000
049100                 END-IF                                           00049100
049200             END-IF                                               00049200
049300         END-IF                                                   00049300
049400     END-IF.                                                      00049400
049500     IF WS-VALID-SW = 'Y'                                         00049500
049600         ADD 1 TO WS-NEXT-SUG-ID                                  00049600
049700         ADD 1 TO TB-SUG-COUNT                                    00049700
049800         MOVE WS-NEXT-SUG-ID       TO TB-SUG-ID(TB-SUG-COUNT)     00049800
049900         MOVE FD-TR-TDD-ORDER-ID                                  00049900
050000                             TO TB-SUG-ORDER-ID(TB-SUG-COUNT)     00050000
050100         MOVE FD-TR-TDD-TECH-ID    TO TB-SUG-TECH-ID(TB-SUG-COUNT)00050100
050200         MOVE FD-TR-TDD-PRICE      TO TB-SUG-PRICE(TB-SUG-COUNT)  00050200
050300         MOVE FD-TR-TDD-DATETIME                                  00050300
050400                             TO TB-SUG-DATETIME(TB-SUG-COUNT)     00050400
050500         MOVE FD-TR-TDD-DURATION                                  00050500
050600                             TO TB-SUG-DURATION(TB-SUG-COUNT)     00050600
050700         MOVE WS-WORK-TECH-USR-SUB TO WS-KEY-DIAG-NUM             00050700
050800         DISPLAY 'SEND SUGG SCORE LOOKUP KEY = ' WS-KEY-DIAG-AREA 00050800
050900         MOVE TB-USR-SCORE(WS-WORK-TECH-USR-SUB)                  00050900
051000                             TO TB-SUG-TECH-SCORE(TB-SUG-COUNT)   00051000
051100         MOVE 'TS'                 TO TB-ORD-STATUS(WS-ORD-SUB)   00051100
051200         ADD 1 TO WS-CNT-SEND-ACC                                 00051200
051300         MOVE WS-NEXT-SUG-ID       TO WS-SEARCH-KEY-9             00051300
051400         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00051400
051500     ELSE                                                         00051500
051600         ADD 1 TO WS-CNT-SEND-REJ                                 00051600
051700         MOVE FD-TR-TDD-ORDER-ID TO WS-SEARCH-KEY-9               00051700
051800         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00051800
051900     END-IF.                                                      00051900
052000 200-EXIT.                                                        00052000
052100     EXIT.                                                        00052100
052200*                                                                 00052200
052300 205-FIND-ORDER-BY-ID.                                            00052300
052400     MOVE 'N' TO WS-FOUND-SW.                                     00052400
052500     PERFORM 205S-TEST-ONE-ORDER                                  00052500
052600             VARYING WS-ORD-SUB FROM 1 BY 1                       00052600
052700             UNTIL WS-ORD-SUB > TB-ORD-COUNT                      00052700
052800                OR WS-FOUND-SW = 'Y'.                             00052800
052900 205-EXIT.                                                        00052900
053000     EXIT.                                                        00053000
053100 205S-TEST-ONE-ORDER.                                             00053100
053200     IF TB-ORD-ID(WS-ORD-SUB) = WS-SEARCH-KEY-9                   00053200
053300         MOVE 'Y' TO WS-FOUND-SW                                  00053300
053400     END-IF.                                                      00053400
053500*                                                                 00053500
053600 206-FIND-SUB-BY-ID.                                              00053600
053700     MOVE 'N' TO WS-FOUND-SW.                                     00053700
053800     PERFORM 206S-TEST-ONE-SUB                                    00053800
053900             VARYING WS-SS-SUB FROM 1 BY 1                        00053900
054000             UNTIL WS-SS-SUB > TB-SS-COUNT                        00054000
054100                OR WS-FOUND-SW = 'Y'.                             00054100
054200 206-EXIT.                                                        00054200
054300     EXIT.                                                        00054300
054400 206S-TEST-ONE-SUB.                                               00054400
054500     IF TB-SS-ID(WS-SS-SUB) = WS-SEARCH-KEY-9                     00054500
054600         MOVE 'Y' TO WS-FOUND-SW                                  00054600
054700     END-IF.                                                      00054700
054800*                                                                 00054800
054900 207-FIND-TECH-IN-SUBSERV.                                        00054900
055000     MOVE 'N' TO WS-FOUND-SW.                                     00055000
055100     PERFORM 207S-TEST-ONE-TECH                                   00055100
055200             VARYING WS-TL-SUB FROM 1 BY 1                        00055200
055300             UNTIL WS-TL-SUB > TB-SS-TECH-COUNT(WS-SS-SUB)        00055300
055400                OR WS-FOUND-SW = 'Y'.                             00055400
055500     IF WS-FOUND-SW = 'Y'                                         00055500
055600         MOVE WS-WORK-TECH-ID TO WS-SEARCH-KEY-9                  00055600
055700         PERFORM 208-FIND-USER-BY-ID THRU 208-EXIT                00055700
055800         MOVE WS-USR-SUB TO WS-WORK-TECH-USR-SUB                  00055800
055900     END-IF.                                                      00055900
056000 207-EXIT.                                                        00056000
056100     EXIT.                                                        00056100
056200 207S-TEST-ONE-TECH.                                              00056200
056300     IF TB-SS-TECH-ID(WS-SS-SUB WS-TL-SUB) = WS-WORK-TECH-ID      00056300
056400         MOVE 'Y' TO WS-FOUND-SW                                  00056400
056500     END-IF.                                                      00056500
056600*                                                                 00056600
056700 208-FIND-USER-BY-ID.                                             00056700
056800     MOVE 'N' TO WS-FOUND-SW.                                     00056800
056900     PERFORM 208S-TEST-ONE-USER                                   00056900
057000             VARYING WS-USR-SUB FROM 1 BY 1                       00057000
057100             UNTIL WS-USR-SUB > TB-USR-COUNT                      00057100
057200                OR WS-FOUND-SW = 'Y'.                             00057200
057300 208-EXIT.                                                        00057300
057400     EXIT.                                                        00057400
057500 208S-TEST-ONE-USER.                                              00057500
057600     IF TB-USR-ID(WS-USR-SUB) = WS-SEARCH-KEY-9                   00057600
057700         MOVE 'Y' TO WS-FOUND-SW                                  00057700
057800     END-IF.                                                      00057800
057900*                                                                 00057900
058000 210-SELECT-SUGGESTION.                                           00058000
058100     MOVE 'N' TO WS-VALID-SW.                                     00058100
058200     MOVE SPACES TO WS-REJECT-REASON.                             00058200
058300     MOVE FD-TR-TDL-SUGG-ID TO WS-SEARCH-KEY-9.                   00058300
058400     PERFORM 215-FIND-SUGGESTION-BY-ID THRU 215-EXIT.             00058400
058500     IF WS-FOUND-SW = 'N'                                         00058500
058600         MOVE 'SUGGESTION NOT FOUND' TO WS-REJECT-REASON          00058600
058700     ELSE                                                         00058700
058800         IF TB-SUG-ORDER-ID(WS-WORK-SUG-SUB) NOT =                00058800
058900                                             FD-TR-TDL-ORDER-ID   00058900
059000             MOVE 'SUGGESTION NOT FOR ORDER' TO WS-REJECT-REASON  00059000
059100         ELSE                                                     00059100
059200             MOVE FD-TR-TDL-ORDER-ID TO WS-SEARCH-KEY-9           00059200
059300             PERFORM 205-FIND-ORDER-BY-ID THRU 205-EXIT           00059300
059400             IF WS-FOUND-SW = 'N'                                 00059400
059500                 MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON       00059500
059600             ELSE                                                 00059600
059700                 IF TB-ORD-STATUS(WS-ORD-SUB) = 'TA' OR 'ST' OR   00059700
059800                                                 'FN' OR 'PD'     00059800
059900                     MOVE 'INVALID ORDER STATUS'                  00059900
060000                                            TO WS-REJECT-REASON   00060000
060100                 ELSE                                             00060100
060200                     MOVE 'Y' TO WS-VALID-SW                      00060200
060300                 END-IF                                           00060300
060400             END-IF                                               00060400
060500         END-IF                                                   00060500
060600     END-IF.                                                      00060600
060700     IF WS-VALID-SW = 'Y'                                         00060700
060800         MOVE 'TA'                  TO TB-ORD-STATUS(WS-ORD-SUB)  00060800
060900         MOVE TB-SUG-PRICE(WS-WORK-SUG-SUB)                       00060900
061000                                    TO TB-ORD-PRICE(WS-ORD-SUB)   00061000
061100         MOVE FD-TR-TDL-SUGG-ID                                   00061100
061200                             TO TB-ORD-SEL-SUGG-ID(WS-ORD-SUB)    00061200
061300         ADD 1 TO WS-CNT-SEL-ACC                                  00061300
061400         MOVE FD-TR-TDL-SUGG-ID TO WS-SEARCH-KEY-9                00061400
061500         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00061500
061600     ELSE                                                         00061600
061700         ADD 1 TO WS-CNT-SEL-REJ                                  00061700
061800         MOVE FD-TR-TDL-SUGG-ID TO WS-SEARCH-KEY-9                00061800
061900         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00061900
062000     END-IF.                                                      00062000
062100 210-EXIT.                                                        00062100
062200     EXIT.                                                        00062200
062300*                                                                 00062300
062400 215-FIND-SUGGESTION-BY-ID.                                       00062400
062500     MOVE 'N' TO WS-FOUND-SW.                                     00062500
062600     PERFORM 215S-TEST-ONE-SUGG                                   00062600
062700             VARYING WS-WORK-SUG-SUB FROM 1 BY 1                  00062700
062800             UNTIL WS-WORK-SUG-SUB > TB-SUG-COUNT                 00062800
062900                OR WS-FOUND-SW = 'Y'.                             00062900
063000 215-EXIT.                                                        00063000
063100     EXIT.                                                        00063100
063200 215S-TEST-ONE-SUGG.                                              00063200
063300     IF TB-SUG-ID(WS-WORK-SUG-SUB) = WS-SEARCH-KEY-9              00063300
063400         MOVE 'Y' TO WS-FOUND-SW                                  00063400
063500     END-IF.                                                      00063500
063600*                                                                 00063600
063700 220-FINISH-ORDER.                                                00063700
063800     MOVE 'N' TO WS-VALID-SW.                                     00063800
063900     MOVE SPACES TO WS-REJECT-REASON.                             00063900
064000     MOVE FD-TR-TDF-ORDER-ID TO WS-SEARCH-KEY-9.                  00064000
064100     PERFORM 205-FIND-ORDER-BY-ID THRU 205-EXIT.                  00064100
064200     IF WS-FOUND-SW = 'N'                                         00064200
064300         MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON               00064300
064400     ELSE                                                         00064400
064500         MOVE TB-ORD-SEL-SUGG-ID(WS-ORD-SUB) TO WS-SEARCH-KEY-9   00064500
064600         PERFORM 215-FIND-SUGGESTION-BY-ID THRU 215-EXIT          00064600
064700         IF WS-FOUND-SW = 'N'                                     00064700
064800             MOVE 'TECHNICIAN NOT FOUND' TO WS-REJECT-REASON      00064800
064900         ELSE                                                     00064900
065000             MOVE 'Y' TO WS-VALID-SW                              00065000
065100         END-IF                                                   00065100
065200     END-IF.                                                      00065200
065300     IF WS-VALID-SW = 'Y'                                         00065300
065400         MOVE 'FN'               TO TB-ORD-STATUS(WS-ORD-SUB)     00065400
065500         MOVE FD-TR-TDF-POINT    TO TB-ORD-POINT(WS-ORD-SUB)      00065500
065600         MOVE FD-TR-TDF-COMMENT  TO TB-ORD-COMMENT(WS-ORD-SUB)    00065600
065700         PERFORM 600-COMPUTE-LATENESS THRU 600-EXIT               00065700
065800         ADD FD-TR-TDF-POINT TO TB-SUG-TECH-SCORE(WS-WORK-SUG-SUB)00065800
065900         IF WS-LATE-HOURS > 0                                     00065900
066000             SUBTRACT WS-LATE-HOURS                               00066000
066100                     FROM TB-SUG-TECH-SCORE(WS-WORK-SUG-SUB)      00066100
066200         END-IF                                                   00066200
066300         ADD 1 TO WS-CNT-FIN-ACC                                  00066300
066400         MOVE FD-TR-TDF-ORDER-ID TO WS-SEARCH-KEY-9               00066400
066500         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00066500
066600     ELSE                                                         00066600
066700         ADD 1 TO WS-CNT-FIN-REJ                                  00066700
066800         MOVE FD-TR-TDF-ORDER-ID TO WS-SEARCH-KEY-9               00066800
066900         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00066900
067000     END-IF.                                                      00067000
067100 220-EXIT.                                                        00067100
067200     EXIT.                                                        00067200
067300*                                                                 00067300
067400 230-PAY-ONLINE.                                                  00067400
067500     MOVE 'N' TO WS-VALID-SW.                                     00067500
067600     MOVE SPACES TO WS-REJECT-REASON.                             00067600
067700     MOVE FD-TR-TDP-ORDER-ID TO WS-SEARCH-KEY-9.                  00067700
067800     PERFORM 205-FIND-ORDER-BY-ID THRU 205-EXIT.                  00067800
067900     IF WS-FOUND-SW = 'N'                                         00067900
068000         MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON               00068000
068100     ELSE                                                         00068100
068200         IF TB-ORD-SEL-SUGG-ID(WS-ORD-SUB) = ZEROES               00068200
068300             MOVE 'TECHNICIAN NOT FOUND' TO WS-REJECT-REASON      00068300
068400         ELSE                                                     00068400
068500             IF TB-ORD-STATUS(WS-ORD-SUB) NOT = 'FN'              00068500
068600                 MOVE 'ORDER NOT FINISHED' TO WS-REJECT-REASON    00068600
068700             ELSE                                                 00068700
068800                 IF FD-TR-TDP-CAPTCHA-IN NOT =                    00068800
068900                                         FD-TR-TDP-CAPTCHA-EXP    00068900
069000                     MOVE 'CAPTCHA MISMATCH' TO WS-REJECT-REASON  00069000
069100                 ELSE                                             00069100
069200                     MOVE TB-ORD-SEL-SUGG-ID(WS-ORD-SUB)          00069200
069300                                            TO WS-SEARCH-KEY-9    00069300
069400                     PERFORM 215-FIND-SUGGESTION-BY-ID            00069400
069500                                            THRU 215-EXIT         00069500
069600                     MOVE TB-SUG-TECH-ID(WS-WORK-SUG-SUB)         00069600
069700                                            TO WS-SEARCH-KEY-9    00069700
069800                     PERFORM 208-FIND-USER-BY-ID THRU 208-EXIT    00069800
069900                     MOVE 'Y' TO WS-VALID-SW                      00069900
070000                 END-IF                                           00070000
070100             END-IF                                               00070100
070200         END-IF                                                   00070200
070300     END-IF.                                                      00070300
070400     IF WS-VALID-SW = 'Y'                                         00070400
070500         ADD FD-TR-TDP-AMOUNT TO TB-USR-CREDIT(WS-USR-SUB)        00070500
070600                             ROUNDED                              00070600
070700         MOVE 'PD' TO TB-ORD-STATUS(WS-ORD-SUB)                   00070700
070800         ADD FD-TR-TDP-AMOUNT TO WS-TOT-PAID                      00070800
070900         ADD 1 TO WS-CNT-PAY-ACC                                  00070900
071000         MOVE FD-TR-TDP-ORDER-ID TO WS-SEARCH-KEY-9               00071000
071100         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00071100
071200     ELSE                                                         00071200
071300         ADD 1 TO WS-CNT-PAY-REJ                                  00071300
071400         MOVE FD-TR-TDP-ORDER-ID TO WS-SEARCH-KEY-9               00071400
071500         PERFORM 299-WRITE-RESULT THRU 299-EXIT                   00071500
071600     END-IF.                                                      00071600
071700 230-EXIT.                                                        00071700
071800     EXIT.                                                        00071800
071900*                                                                 00071900
072000 299-WRITE-RESULT.                                                00072000
072100     MOVE FD-TR-TRN-CODE  TO WS-RES-RES-TRN-CODE.                 00072100
072200     MOVE WS-SEARCH-KEY-9 TO WS-RES-RES-KEY.                      00072200
072300     IF WS-VALID-SW = 'Y'                                         00072300
072400         MOVE 'A' TO WS-RES-RES-STATUS                            00072400
072500     ELSE                                                         00072500
072600         MOVE 'R' TO WS-RES-RES-STATUS                            00072600
072700     END-IF.                                                      00072700
072800     MOVE WS-REJECT-REASON TO WS-RES-RES-REASON.                  00072800
072900     WRITE FD-RES-RESULT-REC FROM WS-RES-RESULT-REC.              00072900
073000 299-EXIT.                                                        00073000
073100     EXIT.                                                        00073100
073200*                                                                 00073200
073300 600-COMPUTE-LATENESS.                                            00073300
073400     MOVE TB-SUG-DATETIME(WS-WORK-SUG-SUB)                        00073400
073500                                  TO WS-DTC-INPUT-DATETIME.       00073500
073600     MOVE TB-SUG-DURATION(WS-WORK-SUG-SUB)(1:2) TO WS-DUR-HH.     00073600
073700     MOVE TB-SUG-DURATION(WS-WORK-SUG-SUB)(3:2) TO WS-DUR-MIN.    00073700
073800     PERFORM 605-ADD-DURATION-TO-DATETIME THRU 605-EXIT.          00073800
073900                                                                  00073900
074000     MOVE WS-PROMISED-END-DATETIME TO WS-DTC-INPUT-DATETIME.      00074000
074100     PERFORM 610-CONVERT-DATETIME-TO-MINUTES THRU 610-EXIT.       00074100
074200     MOVE WS-DTC-TOTAL-MIN TO WS-PROMISED-TOTAL-MIN.              00074200
074300                                                                  00074300
074400     MOVE WS-RUN-DATETIME TO WS-DTC-INPUT-DATETIME.               00074400
074500     PERFORM 610-CONVERT-DATETIME-TO-MINUTES THRU 610-EXIT.       00074500
074600     MOVE WS-DTC-TOTAL-MIN TO WS-RUN-TOTAL-MIN.                   00074600
074700                                                                  00074700
074800     MOVE 0 TO WS-LATE-MINUTES WS-LATE-HOURS.                     00074800
074900     IF WS-RUN-TOTAL-MIN > WS-PROMISED-TOTAL-MIN                  00074900
075000         COMPUTE WS-LATE-MINUTES =                                00075000
075100                 WS-RUN-TOTAL-MIN - WS-PROMISED-TOTAL-MIN         00075100
075200         COMPUTE WS-LATE-HOURS = WS-LATE-MINUTES / 60             00075200
075300     END-IF.                                                      00075300
075400 600-EXIT.                                                        00075400
075500     EXIT.                                                        00075500
075600*                                                                 00075600
075700* PROMISED-END DATE-TIME BUILD - HOUR/MINUTE OF THE DURATION ARE  00075700
075800* ADDED WITH A SIMPLE CARRY.  A CARRY OUT OF THE HOUR FIELD IS    00075800
075900* ALLOWED TO PUSH WS-DTC-DD PAST A CALENDAR-VALID DAY NUMBER -    00075900
076000* THIS IS SAFE BECAUSE THE RESULT IS ONLY EVER FED BACK INTO THE  00076000
076100* PSEUDO-JULIAN DAY NUMBER FORMULA, NEVER RE-DISPLAYED AS A REAL  00076100
076200* CALENDAR DATE (WO 7098).                                        00076200
076300 605-ADD-DURATION-TO-DATETIME.                                    00076300
076400     ADD WS-DUR-MIN TO WS-DTC-MIN.                                00076400
076500     IF WS-DTC-MIN > 59                                           00076500
076600         SUBTRACT 60 FROM WS-DTC-MIN                              00076600
076700         ADD 1 TO WS-DUR-HH                                       00076700
076800     END-IF.                                                      00076800
076900     ADD WS-DUR-HH TO WS-DTC-HH.                                  00076900
077000     IF WS-DTC-HH > 23                                            00077000
077100         SUBTRACT 24 FROM WS-DTC-HH                               00077100
077200         ADD 1 TO WS-DTC-DD                                       00077200
077300     END-IF.                                                      00077300
077400     MOVE WS-DTC-INPUT-DATETIME TO WS-PROMISED-END-DATETIME.      00077400
077500 605-EXIT.                                                        00077500
077600     EXIT.                                                        00077600
077700*                                                                 00077700
077800 610-CONVERT-DATETIME-TO-MINUTES.                                 00077800
077900     COMPUTE WS-DTC-DAYNO =                                       00077900
078000             (WS-DTC-CCYY * 372) + (WS-DTC-MM * 31) + WS-DTC-DD.  00078000
078100     COMPUTE WS-DTC-TOTAL-MIN =                                   00078100
078200             (WS-DTC-DAYNO * 1440) + (WS-DTC-HH * 60)             00078200
078300                                    + WS-DTC-MIN.                 00078300
078400 610-EXIT.                                                        00078400
078500     EXIT.                                                        00078500
078600*                                                                 00078600
078700 650-LOAD-MASTERS.                                                00078700
078800     PERFORM 651-LOAD-ORDERS    THRU 651-EXIT.                    00078800
078900     PERFORM 652-LOAD-SUGGEST   THRU 652-EXIT.                    00078900
079000     PERFORM 653-LOAD-SUBSERV   THRU 653-EXIT.                    00079000
079100     PERFORM 654-LOAD-USERS     THRU 654-EXIT.                    00079100
079200 650-EXIT.                                                        00079200
079300     EXIT.                                                        00079300
079400*                                                                 00079400
079500 651-LOAD-ORDERS.                                                 00079500
079600     READ ORDERS-FILE INTO WS-ORD-ORDER-REC                       00079600
079700         AT END MOVE HIGH-VALUES TO WS-ORD-ORD-JOB-INFO.          00079700
079800     PERFORM 651S-LOAD-ONE-ORDER                                  00079800
079900             UNTIL WS-ORD-ORD-JOB-INFO = HIGH-VALUES.             00079900
080000 651-EXIT.                                                        00080000
080100     EXIT.                                                        00080100
080200 651S-LOAD-ONE-ORDER.                                             00080200
080300     ADD 1 TO TB-ORD-COUNT.                                       00080300
080400     MOVE WS-ORD-ORD-ID          TO TB-ORD-ID(TB-ORD-COUNT).      00080400
080500     MOVE WS-ORD-ORD-CUSTOMER-ID                                  00080500
080600                          TO TB-ORD-CUSTOMER-ID(TB-ORD-COUNT).    00080600
080700     MOVE WS-ORD-ORD-SUBSERVICE-ID                                00080700
080800                          TO TB-ORD-SUBSERVICE-ID(TB-ORD-COUNT).  00080800
080900     MOVE WS-ORD-ORD-STATUS      TO TB-ORD-STATUS(TB-ORD-COUNT).  00080900
081000     MOVE WS-ORD-ORD-PRICE       TO TB-ORD-PRICE(TB-ORD-COUNT).   00081000
081100     MOVE WS-ORD-ORD-SEL-SUGG-ID                                  00081100
081200                          TO TB-ORD-SEL-SUGG-ID(TB-ORD-COUNT).    00081200
081300     MOVE WS-ORD-ORD-JOB-INFO    TO TB-ORD-JOB-INFO(TB-ORD-COUNT).00081300
081400     MOVE WS-ORD-ORD-ADDRESS     TO TB-ORD-ADDRESS(TB-ORD-COUNT). 00081400
081500     MOVE WS-ORD-ORD-DATETIME    TO TB-ORD-DATETIME(TB-ORD-COUNT).00081500
081600     MOVE WS-ORD-ORD-POINT       TO TB-ORD-POINT(TB-ORD-COUNT).   00081600
081700     MOVE WS-ORD-ORD-COMMENT     TO TB-ORD-COMMENT(TB-ORD-COUNT). 00081700
081800     READ ORDERS-FILE INTO WS-ORD-ORDER-REC                       00081800
081900         AT END MOVE HIGH-VALUES TO WS-ORD-ORD-JOB-INFO.          00081900
082000*                                                                 00082000
082100 652-LOAD-SUGGEST.                                                00082100
082200     READ SUGGEST-FILE INTO WS-SUG-SUGGEST-REC                    00082200
082300         AT END MOVE HIGH-VALUES TO WS-SUG-SUG-DATETIME.          00082300
082400     PERFORM 652S-LOAD-ONE-SUGG                                   00082400
082500             UNTIL WS-SUG-SUG-DATETIME = HIGH-VALUES.             00082500
082600 652-EXIT.                                                        00082600
082700     EXIT.                                                        00082700
082800 652S-LOAD-ONE-SUGG.                                              00082800
082900     ADD 1 TO TB-SUG-COUNT.                                       00082900
083000     MOVE WS-SUG-SUG-ID       TO TB-SUG-ID(TB-SUG-COUNT).         00083000
083100     MOVE WS-SUG-SUG-ORDER-ID TO TB-SUG-ORDER-ID(TB-SUG-COUNT).   00083100
083200     MOVE WS-SUG-SUG-TECH-ID  TO TB-SUG-TECH-ID(TB-SUG-COUNT).    00083200
083300     MOVE WS-SUG-SUG-PRICE    TO TB-SUG-PRICE(TB-SUG-COUNT).      00083300
083400     MOVE WS-SUG-SUG-DATETIME TO TB-SUG-DATETIME(TB-SUG-COUNT).   00083400
083500     MOVE WS-SUG-SUG-DURATION TO TB-SUG-DURATION(TB-SUG-COUNT).   00083500
083600     MOVE WS-SUG-SUG-TECH-SCORE                                   00083600
083700                          TO TB-SUG-TECH-SCORE(TB-SUG-COUNT).     00083700
083800     IF WS-SUG-SUG-ID > WS-NEXT-SUG-ID                            00083800
083900         MOVE WS-SUG-SUG-ID TO WS-NEXT-SUG-ID                     00083900
084000     END-IF.                                                      00084000
084100     READ SUGGEST-FILE INTO WS-SUG-SUGGEST-REC                    00084100
084200         AT END MOVE HIGH-VALUES TO WS-SUG-SUG-DATETIME.          00084200
084300*                                                                 00084300
084400 653-LOAD-SUBSERV.                                                00084400
084500     READ SUB-SERVICE-FILE INTO WS-SS-SUB-SERV-REC                00084500
084600         AT END MOVE HIGH-VALUES TO WS-SS-SS-NAME.                00084600
084700     PERFORM 653S-LOAD-ONE-SUB                                    00084700
084800             UNTIL WS-SS-SS-NAME = HIGH-VALUES.                   00084800
084900 653-EXIT.                                                        00084900
085000     EXIT.                                                        00085000
085100 653S-LOAD-ONE-SUB.                                               00085100
085200     ADD 1 TO TB-SS-COUNT.                                        00085200
085300     MOVE WS-SS-SS-ID          TO TB-SS-ID(TB-SS-COUNT).          00085300
085400     MOVE WS-SS-SS-NAME        TO TB-SS-NAME(TB-SS-COUNT).        00085400
085500     MOVE WS-SS-SS-MAIN-NAME   TO TB-SS-MAIN-NAME(TB-SS-COUNT).   00085500
085600     MOVE WS-SS-SS-BASE-WAGE   TO TB-SS-BASE-WAGE(TB-SS-COUNT).   00085600
085700     MOVE WS-SS-SS-DESCRIPTION TO TB-SS-DESCRIPTION(TB-SS-COUNT). 00085700
085800     MOVE WS-SS-SS-TECH-COUNT  TO TB-SS-TECH-COUNT(TB-SS-COUNT).  00085800
085900     PERFORM 653T-LOAD-ONE-TECH                                   00085900
086000             VARYING WS-TL-SUB FROM 1 BY 1                        00086000
086100             UNTIL WS-TL-SUB > WS-SS-SS-TECH-COUNT.               00086100
086200     READ SUB-SERVICE-FILE INTO WS-SS-SUB-SERV-REC                00086200
086300         AT END MOVE HIGH-VALUES TO WS-SS-SS-NAME.                00086300
086400 653T-LOAD-ONE-TECH.                                              00086400
086500     MOVE WS-SS-SS-TECH-ID(WS-TL-SUB)                             00086500
086600             TO TB-SS-TECH-ID(TB-SS-COUNT WS-TL-SUB).             00086600
086700*                                                                 00086700
086800 654-LOAD-USERS.                                                  00086800
086900     READ USERS-FILE INTO WS-USR-USER-REC                         00086900
087000         AT END MOVE HIGH-VALUES TO WS-USR-USR-EMAIL.             00087000
087100     PERFORM 654S-LOAD-ONE-USER                                   00087100
087200             UNTIL WS-USR-USR-EMAIL = HIGH-VALUES.                00087200
087300 654-EXIT.                                                        00087300
087400     EXIT.                                                        00087400
087500 654S-LOAD-ONE-USER.                                              00087500
087600     ADD 1 TO TB-USR-COUNT.                                       00087600
087700     MOVE WS-USR-USR-ID        TO TB-USR-ID(TB-USR-COUNT).        00087700
087800     MOVE WS-USR-USR-TYPE      TO TB-USR-TYPE(TB-USR-COUNT).      00087800
087900     MOVE WS-USR-USR-FIRSTNAME TO TB-USR-FIRSTNAME(TB-USR-COUNT). 00087900
088000     MOVE WS-USR-USR-LASTNAME  TO TB-USR-LASTNAME(TB-USR-COUNT).  00088000
088100     MOVE WS-USR-USR-EMAIL     TO TB-USR-EMAIL(TB-USR-COUNT).     00088100
088200     MOVE WS-USR-USR-PASSWORD  TO TB-USR-PASSWORD(TB-USR-COUNT).  00088200
088300     MOVE WS-USR-USR-MANAGER-CODE                                 00088300
088400                          TO TB-USR-MGR-CODE(TB-USR-COUNT).       00088400
088500     MOVE WS-USR-USR-STATUS    TO TB-USR-STATUS(TB-USR-COUNT).    00088500
088600     MOVE WS-USR-USR-SCORE     TO TB-USR-SCORE(TB-USR-COUNT).     00088600
088700     MOVE WS-USR-USR-CREDIT    TO TB-USR-CREDIT(TB-USR-COUNT).    00088700
088800     READ USERS-FILE INTO WS-USR-USER-REC                         00088800
088900         AT END MOVE HIGH-VALUES TO WS-USR-USR-EMAIL.             00088900
089000*                                                                 00089000
089100 700-OPEN-FILES.                                                  00089100
089200     OPEN INPUT    TRANSACTION-FILE                               00089200
089300                    ORDERS-FILE                                   00089300
089400                    SUGGEST-FILE                                  00089400
089500                    SUB-SERVICE-FILE                              00089500
089600                    USERS-FILE                                    00089600
089700          OUTPUT    ORDERS-FILE-OUT                               00089700
089800                    SUGGEST-FILE-OUT                              00089800
089900                    USERS-FILE-OUT                                00089900
090000                    RESULTS-FILE                                  00090000
090100                    REPORT-FILE.                                  00090100
090200     IF WS-TRANFILE-STATUS NOT = '00'                             00090200
090300         DISPLAY 'ERROR OPENING TRAN FILE. RC:'                   00090300
090400                 WS-TRANFILE-STATUS                               00090400
090500         MOVE 16 TO RETURN-CODE                                   00090500
090600         MOVE 'Y' TO WS-TRAN-EOF                                  00090600
090700     END-IF.                                                      00090700
090800 700-EXIT.                                                        00090800
090900     EXIT.                                                        00090900
091000*                                                                 00091000
091100 710-READ-TRAN-FILE.                                              00091100
091200     READ TRANSACTION-FILE                                        00091200
091300         AT END MOVE 'Y' TO WS-TRAN-EOF.                          00091300
091400     EVALUATE WS-TRANFILE-STATUS                                  00091400
091500         WHEN '00'                                                00091500
091600             CONTINUE                                             00091600
091700         WHEN '10'                                                00091700
091800             MOVE 'Y' TO WS-TRAN-EOF                              00091800
091900         WHEN OTHER                                               00091900
092000             DISPLAY 'TRAN FILE READ ERROR. RC: '                 00092000
092100                     WS-TRANFILE-STATUS                           00092100
092200             MOVE 'Y' TO WS-TRAN-EOF                              00092200
092300     END-EVALUATE.                                                00092300
092400 710-EXIT.                                                        00092400
092500     EXIT.                                                        00092500
092600*                                                                 00092600
092700 790-CLOSE-FILES.                                                 00092700
092800     CLOSE TRANSACTION-FILE                                       00092800
092900           ORDERS-FILE                                            00092900
093000           ORDERS-FILE-OUT                                        00093000
093100           SUGGEST-FILE                                           00093100
093200           SUGGEST-FILE-OUT                                       00093200
093300           SUB-SERVICE-FILE                                       00093300
093400           USERS-FILE                                             00093400
093500           USERS-FILE-OUT                                         00093500
093600           RESULTS-FILE                                           00093600
093700           REPORT-FILE.                                           00093700
093800 790-EXIT.                                                        00093800
093900     EXIT.                                                        00093900
094000*                                                                 00094000
094100 800-INIT-REPORT.                                                 00094100
094200     MOVE WS-RUN-MM  TO RPT-MM.                                   00094200
094300     MOVE WS-RUN-DD  TO RPT-DD.                                   00094300
094400     MOVE WS-RUN-CCYY TO RPT-YY.                                  00094400
094500     MOVE WS-RUN-HH  TO RPT-HH.                                   00094500
094600     MOVE WS-RUN-MIN TO RPT-MIN.                                  00094600
094700     MOVE WS-CURRENT-SECOND TO RPT-SS.                            00094700
094800     WRITE ORDRPT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00094800
094900     WRITE ORDRPT-RECORD FROM RPT-COL-HDR AFTER 2.                00094900
095000 800-EXIT.                                                        00095000
095100     EXIT.                                                        00095100
095200*                                                                 00095200
095300 810-RANK-SUGGESTIONS.                                            00095300
095400     PERFORM 820-RANK-ONE-ORDER THRU 820-EXIT                     00095400
095500             VARYING WS-ORD-SUB FROM 1 BY 1                       00095500
095600             UNTIL WS-ORD-SUB > TB-ORD-COUNT.                     00095600
095700     PERFORM 840-REPORT-GRAND-TOTAL THRU 840-EXIT.                00095700
095800 810-EXIT.                                                        00095800
095900     EXIT.                                                        00095900
096000*                                                                 00096000
096100 820-RANK-ONE-ORDER.                                              00096100
096200     MOVE 0 TO WS-RANK-COUNT.                                     00096200
096300     PERFORM 825-COLLECT-ONE-SUGG                                 00096300
096400             VARYING WS-SUG-SUB FROM 1 BY 1                       00096400
096500             UNTIL WS-SUG-SUB > TB-SUG-COUNT.                     00096500
096600     IF WS-RANK-COUNT > 0                                         00096600
096700         PERFORM 830-PRINT-ORDER-GROUP THRU 830-EXIT              00096700
096800     END-IF.                                                      00096800
096900 820-EXIT.                                                        00096900
097000     EXIT.                                                        00097000
097100*                                                                 00097100
097200 825-COLLECT-ONE-SUGG.                                            00097200
097300     IF TB-SUG-ORDER-ID(WS-SUG-SUB) = TB-ORD-ID(WS-ORD-SUB)       00097300
097400         ADD 1 TO WS-RANK-COUNT                                   00097400
097500         MOVE TB-SUG-ID(WS-SUG-SUB)                               00097500
097600                             TO WS-RANK-SUG-ID(WS-RANK-COUNT)     00097600
097700         MOVE TB-SUG-PRICE(WS-SUG-SUB)                            00097700
097800                             TO WS-RANK-PRICE(WS-RANK-COUNT)      00097800
097900         MOVE TB-SUG-TECH-SCORE(WS-SUG-SUB)                       00097900
098000                             TO WS-RANK-SCORE(WS-RANK-COUNT)      00098000
098100     END-IF.                                                      00098100
098200*                                                                 00098200
098300 830-PRINT-ORDER-GROUP.                                           00098300
098400     MOVE 'P' TO WS-RANK-SORT-KEY.                                00098400
098500     MOVE 'A' TO WS-RANK-SORT-DIR.                                00098500
098600     CALL 'SUGSORT' USING WS-RANK-COUNT, WS-RANK-SORT-KEY,        00098600
098700                           WS-RANK-SORT-DIR, WS-RANK-ARRAY.       00098700
098800     MOVE TB-ORD-ID(WS-ORD-SUB)     TO RPT-ORD-ID.                00098800
098900     MOVE TB-ORD-STATUS(WS-ORD-SUB) TO RPT-ORD-STATUS.            00098900
099000     MOVE TB-ORD-SUBSERVICE-ID(WS-ORD-SUB) TO RPT-ORD-SS-ID.      00099000
099100     WRITE ORDRPT-RECORD FROM RPT-ORDER-HDR AFTER 2.              00099100
099200     PERFORM 835-PRINT-ONE-DETAIL                                 00099200
099300             VARYING WS-RANK-SUB FROM 1 BY 1                      00099300
099400             UNTIL WS-RANK-SUB > WS-RANK-COUNT.                   00099400
099500     MOVE WS-RANK-COUNT      TO RPT-ORD-TOT-COUNT.                00099500
099600     MOVE WS-RANK-PRICE(1)   TO RPT-ORD-TOT-LOW.                  00099600
099700     WRITE ORDRPT-RECORD FROM RPT-ORDER-TOTAL AFTER 1.            00099700
099800     ADD WS-RANK-COUNT TO WS-RPT-SUGG-COUNT.                      00099800
099900     ADD 1             TO WS-RPT-ORDER-COUNT.                     00099900
100000 830-EXIT.                                                        00100000
100100     EXIT.                                                        00100100
100200*                                                                 00100200
100300 835-PRINT-ONE-DETAIL.                                            00100300
100400     MOVE WS-RANK-SUG-ID(WS-RANK-SUB) TO RPT-SUG-ID.              00100400
100500     MOVE WS-RANK-SCORE(WS-RANK-SUB)  TO RPT-TECH-SCORE.          00100500
100600     MOVE WS-RANK-PRICE(WS-RANK-SUB)  TO RPT-SUG-PRICE.           00100600
100700     MOVE WS-RANK-SUG-ID(WS-RANK-SUB) TO WS-SEARCH-KEY-9.         00100700
100800     PERFORM 215-FIND-SUGGESTION-BY-ID THRU 215-EXIT.             00100800
100900     MOVE TB-SUG-TECH-ID(WS-WORK-SUG-SUB)    TO RPT-TECH-ID.      00100900
101000     MOVE TB-SUG-DATETIME(WS-WORK-SUG-SUB)   TO RPT-SUG-DATETIME. 00101000
101100     MOVE TB-SUG-DURATION(WS-WORK-SUG-SUB)   TO RPT-SUG-DURATION. 00101100
101200     WRITE ORDRPT-RECORD FROM RPT-SUGG-DETAIL.                    00101200
101300*                                                                 00101300
101400 840-REPORT-GRAND-TOTAL.                                          00101400
101500     MOVE WS-RPT-SUGG-COUNT  TO RPT-GR-SUGG-COUNT.                00101500
101600     MOVE WS-RPT-ORDER-COUNT TO RPT-GR-ORDER-COUNT.               00101600
101700     WRITE ORDRPT-RECORD FROM RPT-GRAND-TOTAL AFTER 2.            00101700
101800 840-EXIT.                                                        00101800
101900     EXIT.                                                        00101900
102000*                                                                 00102000
102100 850-REPORT-TRAN-STATS.                                           00102100
102200     WRITE ORDRPT-RECORD FROM RPT-STATS-HDR1 AFTER PAGE.          00102200
102300     WRITE ORDRPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00102300
102400     WRITE ORDRPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00102400
102500     WRITE ORDRPT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00102500
102600                                                                  00102600
102700     MOVE 'SEND'       TO RPT-TRAN.                               00102700
102800     MOVE WS-CNT-SEND-ACC TO RPT-NUM-ACCEPT.                      00102800
102900     MOVE WS-CNT-SEND-REJ TO RPT-NUM-REJECT.                      00102900
103000     WRITE ORDRPT-RECORD FROM RPT-STATS-DETAIL.                   00103000
103100                                                                  00103100
103200     MOVE 'SEL'        TO RPT-TRAN.                               00103200
103300     MOVE WS-CNT-SEL-ACC TO RPT-NUM-ACCEPT.                       00103300
103400     MOVE WS-CNT-SEL-REJ TO RPT-NUM-REJECT.                       00103400
103500     WRITE ORDRPT-RECORD FROM RPT-STATS-DETAIL.                   00103500
103600                                                                  00103600
103700     MOVE 'FIN'        TO RPT-TRAN.                               00103700
103800     MOVE WS-CNT-FIN-ACC TO RPT-NUM-ACCEPT.                       00103800
103900     MOVE WS-CNT-FIN-REJ TO RPT-NUM-REJECT.                       00103900
104000     WRITE ORDRPT-RECORD FROM RPT-STATS-DETAIL.                   00104000
104100                                                                  00104100
104200     MOVE 'PAY'        TO RPT-TRAN.                               00104200
104300     MOVE WS-CNT-PAY-ACC TO RPT-NUM-ACCEPT.                       00104300
104400     MOVE WS-CNT-PAY-REJ TO RPT-NUM-REJECT.                       00104400
104500     WRITE ORDRPT-RECORD FROM RPT-STATS-DETAIL.                   00104500
104600                                                                  00104600
104700     WRITE ORDRPT-RECORD FROM RPT-MONEY-HDR AFTER 2.              00104700
104800     MOVE 'TOTAL AMOUNT PAID:' TO RPT-MONEY-LABEL.                00104800
104900     MOVE WS-TOT-PAID TO RPT-MONEY-AMOUNT.                        00104900
105000     WRITE ORDRPT-RECORD FROM RPT-MONEY-DETAIL.                   00105000
105100 850-EXIT.                                                        00105100
105200     EXIT.                                                        00105200
105300*                                                                 00105300
105400 900-REWRITE-MASTERS.                                             00105400
105500     PERFORM 910-REWRITE-ORDERS  THRU 910-EXIT.                   00105500
105600     PERFORM 920-REWRITE-SUGGEST THRU 920-EXIT.                   00105600
105700     PERFORM 930-REWRITE-USERS   THRU 930-EXIT.                   00105700
105800 900-EXIT.                                                        00105800
105900     EXIT.                                                        00105900
106000*                                                                 00106000
106100 910-REWRITE-ORDERS.                                              00106100
106200     PERFORM 910S-REWRITE-ONE-ORDER                               00106200
106300             VARYING WS-ORD-SUB FROM 1 BY 1                       00106300
106400             UNTIL WS-ORD-SUB > TB-ORD-COUNT.                     00106400
106500 910-EXIT.                                                        00106500
106600     EXIT.                                                        00106600
106700 910S-REWRITE-ONE-ORDER.                                          00106700
106800     MOVE TB-ORD-ID(WS-ORD-SUB)           TO WS-ORD-ORD-ID.       00106800
106900     MOVE TB-ORD-CUSTOMER-ID(WS-ORD-SUB)                          00106900
107000                                  TO WS-ORD-ORD-CUSTOMER-ID.      00107000
107100     MOVE TB-ORD-SUBSERVICE-ID(WS-ORD-SUB)                        00107100
107200                                  TO WS-ORD-ORD-SUBSERVICE-ID.    00107200
107300     MOVE TB-ORD-STATUS(WS-ORD-SUB)       TO WS-ORD-ORD-STATUS.   00107300
107400     MOVE TB-ORD-PRICE(WS-ORD-SUB)        TO WS-ORD-ORD-PRICE.    00107400
107500     MOVE TB-ORD-SEL-SUGG-ID(WS-ORD-SUB)                          00107500
107600                                  TO WS-ORD-ORD-SEL-SUGG-ID.      00107600
107700     MOVE TB-ORD-JOB-INFO(WS-ORD-SUB)     TO WS-ORD-ORD-JOB-INFO. 00107700
107800     MOVE TB-ORD-ADDRESS(WS-ORD-SUB)      TO WS-ORD-ORD-ADDRESS.  00107800
107900     MOVE TB-ORD-DATETIME(WS-ORD-SUB)     TO WS-ORD-ORD-DATETIME. 00107900
108000     MOVE TB-ORD-POINT(WS-ORD-SUB)        TO WS-ORD-ORD-POINT.    00108000
108100     MOVE TB-ORD-COMMENT(WS-ORD-SUB)      TO WS-ORD-ORD-COMMENT.  00108100
108200     WRITE FD-ORDO-ORDER-REC FROM WS-ORD-ORDER-REC.               00108200
108300*                                                                 00108300
108400 920-REWRITE-SUGGEST.                                             00108400
108500     PERFORM 920S-REWRITE-ONE-SUGG                                00108500
108600             VARYING WS-SUG-SUB FROM 1 BY 1                       00108600
108700             UNTIL WS-SUG-SUB > TB-SUG-COUNT.                     00108700
108800 920-EXIT.                                                        00108800
108900     EXIT.                                                        00108900
109000 920S-REWRITE-ONE-SUGG.                                           00109000
109100     MOVE TB-SUG-ID(WS-SUG-SUB)         TO WS-SUG-SUG-ID.         00109100
109200     MOVE TB-SUG-ORDER-ID(WS-SUG-SUB)   TO WS-SUG-SUG-ORDER-ID.   00109200
109300     MOVE TB-SUG-TECH-ID(WS-SUG-SUB)    TO WS-SUG-SUG-TECH-ID.    00109300
109400     MOVE TB-SUG-PRICE(WS-SUG-SUB)      TO WS-SUG-SUG-PRICE.      00109400
109500     MOVE TB-SUG-DATETIME(WS-SUG-SUB)   TO WS-SUG-SUG-DATETIME.   00109500
109600     MOVE TB-SUG-DURATION(WS-SUG-SUB)   TO WS-SUG-SUG-DURATION.   00109600
109700     MOVE TB-SUG-TECH-SCORE(WS-SUG-SUB) TO WS-SUG-SUG-TECH-SCORE. 00109700
109800     WRITE FD-SUGO-SUGGEST-REC FROM WS-SUG-SUGGEST-REC.           00109800
109900*                                                                 00109900
110000 930-REWRITE-USERS.                                               00110000
110100     PERFORM 930S-REWRITE-ONE-USER                                00110100
110200             VARYING WS-USR-SUB FROM 1 BY 1                       00110200
110300             UNTIL WS-USR-SUB > TB-USR-COUNT.                     00110300
110400 930-EXIT.                                                        00110400
110500     EXIT.                                                        00110500
110600 930S-REWRITE-ONE-USER.                                           00110600
110700     MOVE TB-USR-ID(WS-USR-SUB)        TO WS-USR-USR-ID.          00110700
110800     MOVE TB-USR-TYPE(WS-USR-SUB)      TO WS-USR-USR-TYPE.        00110800
110900     MOVE TB-USR-FIRSTNAME(WS-USR-SUB) TO WS-USR-USR-FIRSTNAME.   00110900
111000     MOVE TB-USR-LASTNAME(WS-USR-SUB)  TO WS-USR-USR-LASTNAME.    00111000
111100     MOVE TB-USR-EMAIL(WS-USR-SUB)     TO WS-USR-USR-EMAIL.       00111100
111200     MOVE TB-USR-PASSWORD(WS-USR-SUB)  TO WS-USR-USR-PASSWORD.    00111200
111300     MOVE TB-USR-MGR-CODE(WS-USR-SUB)                             00111300
111400                                TO WS-USR-USR-MANAGER-CODE.       00111400
111500     MOVE TB-USR-STATUS(WS-USR-SUB)    TO WS-USR-USR-STATUS.      00111500
111600     MOVE TB-USR-SCORE(WS-USR-SUB)     TO WS-USR-USR-SCORE.       00111600
111700     MOVE TB-USR-CREDIT(WS-USR-SUB)    TO WS-USR-USR-CREDIT.      00111700
111800     WRITE FD-USRO-USER-REC FROM WS-USR-USER-REC.                 00111800
