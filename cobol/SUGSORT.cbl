000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF MAKTAB-SHARIF DATA CENTER   *  00000200
000300* ALL RIGHTS RESERVED                                          *  00000300
000400****************************************************************  00000400
000500* PROGRAM:  SUGSORT                                            *  00000500
000600*                                                               * 00000600
000700* CALLED SUBPROGRAM - IN-PLACE INSERTION SORT OF ONE ORDER'S   *  00000700
000800* SUGGESTION ENTRIES.  KEY (PRICE OR TECHNICIAN SCORE) AND     *  00000800
000900* DIRECTION (ASCENDING OR DESCENDING) ARE PASSED BY THE        *  00000900
001000* CALLING PROGRAM SO ONE ROUTINE COVERS BOTH RANKING VIEWS.    *  00001000
001100* CALLED FROM 810-RANK-SUGGESTIONS OF ORDRSUG PRIOR TO         *  00001100
001200* PRINTING THE PER-ORDER SUGGESTION DETAIL LINES.              *  00001200
001300****************************************************************  00001300
001400* CHANGE LOG                                                   *  00001400
001500* ----------                                                   *  00001500
001600* 83-02-14  D.STOUT     ORIGINAL PROGRAM WRITTEN, ASCENDING    *  00001600
001700*                       PRICE ONLY                             *  00001700
001800* 89-10-03  R.PELL      ADDED DESCENDING DIRECTION SWITCH      *  00001800
001900*                       (WO 5188)                               * 00001900
002000* 94-06-27  K.OSEI      ADDED TECHNICIAN SCORE AS A SECOND     *  00002000
002100*                       SORT KEY FOR THE RANKING REPORT         * 00002100
002200*                       (WO 6041)                               * 00002200
002300* 99-03-11  T.NAKASHIMA DEFENSIVE EDIT ADDED FOR A GARBLED     *  00002300
002400*                       DIRECTION FLAG SEEN AFTER THE Y2K       * 00002400
002500*                       MASTER CONVERSION (WO 6812)              *00002500
002600****************************************************************  00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID. SUGSORT.                                             00002800
002900 AUTHOR. D STOUT.                                                 00002900
003000 INSTALLATION. MAKTAB SHARIF DATA CENTER.                         00003000
003100 DATE-WRITTEN. 02/14/83.                                          00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.             00003300
003400****************************************************************  00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     CLASS WS-DIGIT-CLASS   IS '0' THRU '9'.                      00003800
003900****************************************************************  00003900
004000 DATA DIVISION.                                                   00004000
004100 WORKING-STORAGE SECTION.                                         00004100
004200*                                                                 00004200
004300* CURRENT SORT-KEY COMPARE VALUE - ONE SLOT SERVES EITHER A       00004300
004400* PRICE OR A SCORE COMPARE DEPENDING ON LK-SORT-KEY, SO THE       00004400
004500* SHIFT LOGIC BELOW NEVER CARES WHICH KEY IS ACTIVE.              00004500
004600 01  WS-COMPARE-VALUE-AREA.                                       00004600
004700     05  WS-CMP-PRICE            PIC S9(07)V99.                   00004700
004800 01  WS-COMPARE-SCORE-AREA REDEFINES WS-COMPARE-VALUE-AREA.       00004800
004900     05  WS-CMP-SCORE            PIC S9(05)V99.                   00004900
005000     05  FILLER                  PIC X(02).                       00005000
005100*                                                                 00005100
005200* ROW CURRENTLY BEING SHUFFLED DOWN THE ARRAY                     00005200
005300 01  WS-INSERT-HOLD.                                              00005300
005400     05  WS-HOLD-ID              PIC 9(09).                       00005400
005500     05  WS-HOLD-PRICE           PIC S9(07)V99.                   00005500
005600     05  WS-HOLD-SCORE           PIC S9(05)V99.                   00005600
005700     05  FILLER                  PIC X(01).                       00005700
005800*                                                                 00005800
005900* DEBUG-AID ALPHA VIEW OF THE HOLD AREA, SEE 100-INSERTION-SORT   00005900
006000 01  WS-HOLD-ID-DIAG REDEFINES WS-INSERT-HOLD.                    00006000
006100     05  WS-HOLD-ID-ALPHA        PIC X(09).                       00006100
006200     05  FILLER                  PIC X(11).                       00006200
006300*                                                                 00006300
006400* RAW-BYTES VIEW OF THE DIRECTION FLAG, SEE WO 6812 ABOVE         00006400
006500 01  WS-SORT-DIR-SAVE.                                            00006500
006600     05  WS-SORT-DIR-COPY        PIC X(01).                       00006600
006700     05  FILLER                  PIC X(01).                       00006700
006800 01  WS-SORT-DIR-NUM REDEFINES WS-SORT-DIR-SAVE                   00006800
006900                                 PIC 9(02).                       00006900
007000*                                                                 00007000
007100 01  WS-SWITCHES.                                                 00007100
007200     05  WS-DEBUG-SW             PIC X(01) VALUE 'N'.             00007200
007300     05  WS-SWAP-NEEDED-SW       PIC X(01) VALUE 'N'.             00007300
007400     05  WS-OUT-OF-ORDER-SW      PIC X(01) VALUE 'N'.             00007400
007500*                                                                 00007500
007600 01  WS-SUBSCRIPTS COMP.                                          00007600
007700     05  WS-OUTER-SUB            PIC S9(05) VALUE 0.              00007700
007800     05  WS-INNER-SUB            PIC S9(05) VALUE 0.              00007800
007900*                                                                 00007900
008000****************************************************************  00008000
008100 LINKAGE SECTION.                                                 00008100
008200 01  LK-ARRAY-SIZE               PIC S9(08) COMP.                 00008200
008300 01  LK-SORT-KEY                 PIC X(01).                       00008300
008400     88  LK-KEY-IS-PRICE             VALUE 'P'.                   00008400
008500     88  LK-KEY-IS-SCORE              VALUE 'S'.                  00008500
008600 01  LK-SORT-DIR                 PIC X(01).                       00008600
008700 01  LK-SUGG-ARRAY.                                               00008700
008800     05  LK-SUGG-ENTRY OCCURS 1 TO 200 TIMES                      00008800
008900                 DEPENDING ON LK-ARRAY-SIZE.                      00008900
009000         10  LK-SUGG-ID          PIC 9(09).                       00009000
009100         10  LK-SUGG-PRICE       PIC S9(07)V99.                   00009100
009200         10  LK-SUGG-TECH-SCORE  PIC S9(05)V99.                   00009200
009300****************************************************************  00009300
009400 PROCEDURE DIVISION USING LK-ARRAY-SIZE, LK-SORT-KEY,             00009400
009500             LK-SORT-DIR, LK-SUGG-ARRAY.                          00009500
009600****************************************************************  00009600
009700 000-MAIN.                                                        00009700
009800     MOVE LK-SORT-DIR TO WS-SORT-DIR-COPY.                        00009800
009900     IF WS-SORT-DIR-COPY NOT = 'A' AND                            00009900
010000        WS-SORT-DIR-COPY NOT = 'D'                                00010000
010100         IF WS-DEBUG-SW = 'Y'                                     00010100
010200             DISPLAY 'SUGSORT BAD DIRECTION CODE = '              00010200
010300                     WS-SORT-DIR-NUM                              00010300
010400         END-IF                                                   00010400
010500         MOVE 'A' TO WS-SORT-DIR-COPY                             00010500
010600     END-IF.                                                      00010600
010700     IF LK-ARRAY-SIZE > 1                                         00010700
010800         PERFORM 100-INSERTION-SORT THRU 100-EXIT                 00010800
010900                 VARYING WS-OUTER-SUB FROM 2 BY 1                 00010900
011000                 UNTIL WS-OUTER-SUB > LK-ARRAY-SIZE               00011000
011100     END-IF.                                                      00011100
011200     GOBACK.                                                      00011200
011300 000-EXIT.                                                        00011300
011400     EXIT.                                                        00011400
011500*                                                                 00011500
011600 100-INSERTION-SORT.                                              00011600
011700     MOVE LK-SUGG-ID(WS-OUTER-SUB)    TO WS-HOLD-ID.              00011700
011800     MOVE LK-SUGG-PRICE(WS-OUTER-SUB) TO WS-HOLD-PRICE.           00011800
011900     MOVE LK-SUGG-TECH-SCORE(WS-OUTER-SUB)                        00011900
012000                                      TO WS-HOLD-SCORE.           00012000
012100     IF WS-DEBUG-SW = 'Y'                                         00012100
012200         DISPLAY 'SUGSORT REINSERT KEY = ' WS-HOLD-ID-ALPHA       00012200
012300     END-IF.                                                      00012300
012400     COMPUTE WS-INNER-SUB = WS-OUTER-SUB - 1.                     00012400
012500     MOVE 'Y' TO WS-SWAP-NEEDED-SW.                               00012500
012600     PERFORM 110-SHIFT-ONE-SLOT THRU 110-EXIT                     00012600
012700             UNTIL WS-INNER-SUB <= 0                              00012700
012800                OR WS-SWAP-NEEDED-SW = 'N'.                       00012800
012900     COMPUTE WS-INNER-SUB = WS-INNER-SUB + 1.                     00012900
013000     MOVE WS-HOLD-ID    TO LK-SUGG-ID(WS-INNER-SUB).              00013000
013100     MOVE WS-HOLD-PRICE TO LK-SUGG-PRICE(WS-INNER-SUB).           00013100
013200     MOVE WS-HOLD-SCORE TO LK-SUGG-TECH-SCORE(WS-INNER-SUB).      00013200
013300 100-EXIT.                                                        00013300
013400     EXIT.                                                        00013400
013500*                                                                 00013500
013600 110-SHIFT-ONE-SLOT.                                              00013600
013700     PERFORM 120-SET-COMPARE-VALUES THRU 120-EXIT.                00013700
013800     IF WS-OUT-OF-ORDER-SW = 'Y'                                  00013800
013900         MOVE LK-SUGG-ID(WS-INNER-SUB)                            00013900
014000                             TO LK-SUGG-ID(WS-INNER-SUB + 1)      00014000
014100         MOVE LK-SUGG-PRICE(WS-INNER-SUB)                         00014100
014200                             TO LK-SUGG-PRICE(WS-INNER-SUB + 1)   00014200
014300         MOVE LK-SUGG-TECH-SCORE(WS-INNER-SUB)                    00014300
014400                        TO LK-SUGG-TECH-SCORE(WS-INNER-SUB + 1)   00014400
014500         COMPUTE WS-INNER-SUB = WS-INNER-SUB - 1                  00014500
014600     ELSE                                                         00014600
014700         MOVE 'N' TO WS-SWAP-NEEDED-SW                            00014700
014800     END-IF.                                                      00014800
014900 110-EXIT.                                                        00014900
015000     EXIT.                                                        00015000
015100*                                                                 00015100
015200 120-SET-COMPARE-VALUES.                                          00015200
015300     EVALUATE TRUE                                                00015300
015400         WHEN LK-KEY-IS-PRICE                                     00015400
015500             MOVE LK-SUGG-PRICE(WS-INNER-SUB) TO WS-CMP-PRICE     00015500
015600             IF WS-SORT-DIR-COPY = 'A'                            00015600
015700                 IF WS-CMP-PRICE > WS-HOLD-PRICE                  00015700
015800                     MOVE 'Y' TO WS-OUT-OF-ORDER-SW               00015800
015900                 ELSE                                             00015900
016000                     MOVE 'N' TO WS-OUT-OF-ORDER-SW               00016000
016100                 END-IF                                           00016100
016200             ELSE                                                 00016200
016300                 IF WS-CMP-PRICE < WS-HOLD-PRICE                  00016300
016400                     MOVE 'Y' TO WS-OUT-OF-ORDER-SW               00016400
016500                 ELSE                                             00016500
016600                     MOVE 'N' TO WS-OUT-OF-ORDER-SW               00016600
016700                 END-IF                                           00016700
016800             END-IF                                               00016800
016900         WHEN LK-KEY-IS-SCORE                                     00016900
017000             MOVE LK-SUGG-TECH-SCORE(WS-INNER-SUB)                00017000
017100                                             TO WS-CMP-SCORE      00017100
017200             IF WS-SORT-DIR-COPY = 'A'                            00017200
017300                 IF WS-CMP-SCORE > WS-HOLD-SCORE                  00017300
017400                     MOVE 'Y' TO WS-OUT-OF-ORDER-SW               00017400
017500                 ELSE                                             00017500
017600                     MOVE 'N' TO WS-OUT-OF-ORDER-SW               00017600
017700                 END-IF                                           00017700
017800             ELSE                                                 00017800
017900                 IF WS-CMP-SCORE < WS-HOLD-SCORE                  00017900
018000                     MOVE 'Y' TO WS-OUT-OF-ORDER-SW               00018000
018100                 ELSE                                             00018100
018200                     MOVE 'N' TO WS-OUT-OF-ORDER-SW               00018200
018300                 END-IF                                           00018300
018400             END-IF                                               00018400
018500     END-EVALUATE.                                                00018500
018600 120-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
