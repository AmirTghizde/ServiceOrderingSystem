000100****************************************************************  00000100
000200* SUBSVC    - SUB SERVICE RECORD                                * 00000200
000300* USED BY MSTRMNT FOR THE SUBSERV MASTER, AND READ-ONLY BY      * 00000300
000400* ORDRSUG FOR BASE WAGE AND TECHNICIAN-ASSIGNMENT CHECKS.       * 00000400
000500* SS-TECH-LIST CARRIES THE CONFIRMED TECHNICIANS ASSIGNED TO    * 00000500
000600* THIS SUB SERVICE (SEE 210-ASSIGN-TECHNICIAN / -UNASSIGN).     * 00000600
000700* COPY SUBSVC REPLACING ==:TAG:== BY ==xxx==.                   * 00000700
000800****************************************************************  00000800
000900 01  :TAG:-SUB-SERV-REC.                                          00000900
001000     05  :TAG:-SS-ID              PIC 9(09).                      00001000
001100     05  :TAG:-SS-NAME            PIC X(30).                      00001100
001200     05  :TAG:-SS-MAIN-NAME       PIC X(30).                      00001200
001300     05  :TAG:-SS-BASE-WAGE       PIC S9(07)V99.                  00001300
001400     05  :TAG:-SS-DESCRIPTION     PIC X(50).                      00001400
001500     05  :TAG:-SS-TECH-COUNT      PIC 9(03).                      00001500
001600     05  :TAG:-SS-TECH-LIST OCCURS 20 TIMES.                      00001600
001700         10  :TAG:-SS-TECH-ID     PIC 9(09).                      00001700
001800     05  FILLER                   PIC X(01).                      00001800
