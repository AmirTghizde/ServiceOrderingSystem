000100***************************************************************** 00000100
000200* RESLTREC  - TRANSACTION RESULT / LOG RECORD                    *00000200
000300* WRITTEN BY MSTRMNT AND ORDRSUG FOR EVERY TRANSACTION READ,     *00000300
000400* ACCEPTED OR REJECTED, ONE LINE PER INPUT TRANSACTION.          *00000400
000500* COPY RESLTREC REPLACING ==:TAG:== BY ==xxx==.                  *00000500
000600***************************************************************** 00000600
000700 01  :TAG:-RESULT-REC.                                            00000700
000800     05  :TAG:-RES-TRN-CODE       PIC X(04).                      00000800
000900     05  :TAG:-RES-KEY            PIC 9(09).                      00000900
001000     05  :TAG:-RES-STATUS         PIC X(01).                      00001000
001100         88  :TAG:-RES-ACCEPTED       VALUE 'A'.                  00001100
001200         88  :TAG:-RES-REJECTED       VALUE 'R'.                  00001200
001300     05  :TAG:-RES-REASON         PIC X(40).                      00001300
001400     05  FILLER                   PIC X(01).                      00001400
