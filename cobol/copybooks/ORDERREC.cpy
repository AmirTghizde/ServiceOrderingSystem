000100****************************************************************  00000100
000200* ORDERREC  - CUSTOMER ORDER RECORD                             * 00000200
000300* USED BY ORDRSUG FOR THE ORDERS MASTER (FD AND IN-CORE TABLE). * 00000300
000400* ORD-COMMENT HOLDS THE CUSTOMER REMARK KEYED ON THE FIN        * 00000400
000500* TRANSACTION (SEE 220-FINISH-ORDER) - NOT PRESENT ON EVERY     * 00000500
000600* ORDER, LEFT SPACES UNTIL THE ORDER IS FINISHED.               * 00000600
000700* COPY ORDERREC REPLACING ==:TAG:== BY ==xxx==.                 * 00000700
000800****************************************************************  00000800
000900 01  :TAG:-ORDER-REC.                                             00000900
001000     05  :TAG:-ORD-ID             PIC 9(09).                      00001000
001100     05  :TAG:-ORD-CUSTOMER-ID    PIC 9(09).                      00001100
001200     05  :TAG:-ORD-SUBSERVICE-ID  PIC 9(09).                      00001200
001300     05  :TAG:-ORD-STATUS         PIC X(02).                      00001300
001400     05  :TAG:-ORD-PRICE          PIC S9(07)V99.                  00001400
001500     05  :TAG:-ORD-SEL-SUGG-ID    PIC 9(09).                      00001500
001600     05  :TAG:-ORD-JOB-INFO       PIC X(50).                      00001600
001700     05  :TAG:-ORD-ADDRESS        PIC X(50).                      00001700
001800     05  :TAG:-ORD-DATETIME       PIC 9(12).                      00001800
001900     05  :TAG:-ORD-POINT          PIC S9(03)V99.                  00001900
002000     05  :TAG:-ORD-COMMENT        PIC X(40).                      00002000
002100     05  FILLER                   PIC X(01).                      00002100
