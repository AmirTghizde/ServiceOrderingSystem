000100****************************************************************  00000100
000200* USERREC   - CUSTOMER / MANAGER / TECHNICIAN RECORD            * 00000200
000300* ONE MASTER SERVES ALL THREE USR-TYPE VALUES ('C','M','T').    * 00000300
000400* USED BY MSTRMNT (REGISTRATION) AND ORDRSUG (SCORE/CREDIT).    * 00000400
000500* COPY USERREC REPLACING ==:TAG:== BY ==xxx==.                  * 00000500
000600****************************************************************  00000600
000700 01  :TAG:-USER-REC.                                              00000700
000800     05  :TAG:-USR-ID             PIC 9(09).                      00000800
000900     05  :TAG:-USR-TYPE           PIC X(01).                      00000900
001000     05  :TAG:-USR-FIRSTNAME      PIC X(20).                      00001000
001100     05  :TAG:-USR-LASTNAME       PIC X(20).                      00001100
001200     05  :TAG:-USR-EMAIL          PIC X(40).                      00001200
001300     05  :TAG:-USR-PASSWORD       PIC X(20).                      00001300
001400     05  :TAG:-USR-MANAGER-CODE   PIC X(06).                      00001400
001500     05  :TAG:-USR-STATUS         PIC X(01).                      00001500
001600     05  :TAG:-USR-SCORE          PIC S9(05)V99.                  00001600
001700     05  :TAG:-USR-CREDIT         PIC S9(09)V99.                  00001700
001800     05  FILLER                   PIC X(01).                      00001800
