000100****************************************************************  00000100
000200* MAINSVC   - MAIN SERVICE CATEGORY RECORD                      * 00000200
000300* USED BY MSTRMNT FOR THE MAINSERV MASTER (FD AND IN-CORE TABLE)* 00000300
000400* COPY MAINSVC REPLACING ==:TAG:== BY ==xxx==.                  * 00000400
000500****************************************************************  00000500
000600 01  :TAG:-MAIN-SERV-REC.                                         00000600
000700     05  :TAG:-MS-ID              PIC 9(09).                      00000700
000800     05  :TAG:-MS-NAME            PIC X(30).                      00000800
000900     05  FILLER                   PIC X(01).                      00000900
