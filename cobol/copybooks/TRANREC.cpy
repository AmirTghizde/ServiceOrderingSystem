000100***************************************************************** 00000100
000200* TRANREC   - DAILY TRANSACTION INPUT RECORD                     *00000200
000300* ONE PHYSICAL LAYOUT, EIGHT LOGICAL LAYOUTS REDEFINING          *00000300
000400* :TAG:-TRN-DATA ACCORDING TO :TAG:-TRN-CODE - SEE THE EVALUATE  *00000400
000500* OF TRN-CODE IN 100-PROCESS-TRANSACTIONS OF THE CALLING PGM.    *00000500
000600* TD-ADSS CARRIES SS-ACTION SO ONE 'ADSS' RECORD SERVES ADD,     *00000600
000700* EDIT-WAGE, EDIT-DESCRIPTION, ASSIGN AND UNASSIGN OF A          *00000700
000800* TECHNICIAN (SEE 210-ADD-SUB-SERVICE).                          *00000800
000900* COPY TRANREC REPLACING ==:TAG:== BY ==xxx==.                   *00000900
001000***************************************************************** 00001000
001100 01  :TAG:-TRANSACT-REC.                                          00001100
001200     05  :TAG:-TRN-CODE           PIC X(04).                      00001200
001300         88  :TAG:-TRN-ADD-MAIN-SVC    VALUE 'ADMS'.              00001300
001400         88  :TAG:-TRN-ADD-SUB-SVC     VALUE 'ADSS'.              00001400
001500         88  :TAG:-TRN-REG-CUSTOMER    VALUE 'REGC'.              00001500
001600         88  :TAG:-TRN-REG-MANAGER     VALUE 'REGM'.              00001600
001700         88  :TAG:-TRN-SEND-SUGGEST    VALUE 'SEND'.              00001700
001800         88  :TAG:-TRN-SEL-SUGGEST     VALUE 'SEL '.              00001800
001900         88  :TAG:-TRN-FINISH-ORDER    VALUE 'FIN '.              00001900
002000         88  :TAG:-TRN-PAY-ONLINE      VALUE 'PAY '.              00002000
002100     05  :TAG:-TRN-DATA           PIC X(196).                     00002100
002200     05  :TAG:-TD-ADMS REDEFINES :TAG:-TRN-DATA.                  00002200
002300         10  :TAG:-TDM-MS-NAME        PIC X(30).                  00002300
002400         10  FILLER                  PIC X(166).                  00002400
002500     05  :TAG:-TD-ADSS REDEFINES :TAG:-TRN-DATA.                  00002500
002600         10  :TAG:-TDS-ACTION         PIC X(01).                  00002600
002700             88  :TAG:-TDS-ACT-ADD        VALUE '1'.              00002700
002800             88  :TAG:-TDS-ACT-WAGE       VALUE '2'.              00002800
002900             88  :TAG:-TDS-ACT-DESC       VALUE '3'.              00002900
003000             88  :TAG:-TDS-ACT-ASSIGN     VALUE '4'.              00003000
003100             88  :TAG:-TDS-ACT-UNASSIGN   VALUE '5'.              00003100
003200         10  :TAG:-TDS-SS-ID          PIC 9(09).                  00003200
003300         10  :TAG:-TDS-SS-NAME        PIC X(30).                  00003300
003400         10  :TAG:-TDS-MAIN-NAME      PIC X(30).                  00003400
003500         10  :TAG:-TDS-BASE-WAGE      PIC S9(07)V99.              00003500
003600         10  :TAG:-TDS-DESCRIPTION    PIC X(50).                  00003600
003700         10  :TAG:-TDS-TECH-ID        PIC 9(09).                  00003700
003800         10  FILLER                  PIC X(58).                   00003800
003900     05  :TAG:-TD-REGC REDEFINES :TAG:-TRN-DATA.                  00003900
004000         10  :TAG:-TDC-FIRSTNAME      PIC X(20).                  00004000
004100         10  :TAG:-TDC-LASTNAME       PIC X(20).                  00004100
004200         10  :TAG:-TDC-EMAIL          PIC X(40).                  00004200
004300         10  :TAG:-TDC-PASSWORD       PIC X(20).                  00004300
004400         10  FILLER                  PIC X(96).                   00004400
004500     05  :TAG:-TD-REGM REDEFINES :TAG:-TRN-DATA.                  00004500
004600         10  :TAG:-TDR-FIRSTNAME      PIC X(20).                  00004600
004700         10  :TAG:-TDR-LASTNAME       PIC X(20).                  00004700
004800         10  :TAG:-TDR-EMAIL          PIC X(40).                  00004800
004900         10  :TAG:-TDR-PASSWORD       PIC X(20).                  00004900
005000         10  FILLER                  PIC X(96).                   00005000
005100     05  :TAG:-TD-SEND REDEFINES :TAG:-TRN-DATA.                  00005100
005200         10  :TAG:-TDD-ORDER-ID       PIC 9(09).                  00005200
005300         10  :TAG:-TDD-TECH-ID        PIC 9(09).                  00005300
005400         10  :TAG:-TDD-PRICE          PIC S9(07)V99.              00005400
005500         10  :TAG:-TDD-DATETIME       PIC 9(12).                  00005500
005600         10  :TAG:-TDD-DURATION       PIC 9(04).                  00005600
005700         10  FILLER                  PIC X(153).                  00005700
005800     05  :TAG:-TD-SEL REDEFINES :TAG:-TRN-DATA.                   00005800
005900         10  :TAG:-TDL-ORDER-ID       PIC 9(09).                  00005900
006000         10  :TAG:-TDL-SUGG-ID        PIC 9(09).                  00006000
006100         10  FILLER                  PIC X(178).                  00006100
006200     05  :TAG:-TD-FIN REDEFINES :TAG:-TRN-DATA.                   00006200
006300         10  :TAG:-TDF-ORDER-ID       PIC 9(09).                  00006300
006400         10  :TAG:-TDF-POINT          PIC S9(03)V99.              00006400
006500         10  :TAG:-TDF-COMMENT        PIC X(40).                  00006500
006600         10  FILLER                  PIC X(142).                  00006600
006700     05  :TAG:-TD-PAY REDEFINES :TAG:-TRN-DATA.                   00006700
006800         10  :TAG:-TDP-ORDER-ID       PIC 9(09).                  00006800
006900         10  :TAG:-TDP-AMOUNT         PIC S9(07)V99.              00006900
007000         10  :TAG:-TDP-CARD-NO        PIC X(16).                  00007000
007100         10  :TAG:-TDP-CAPTCHA-IN     PIC X(05).                  00007100
007200         10  :TAG:-TDP-CAPTCHA-EXP    PIC X(05).                  00007200
007300         10  FILLER                  PIC X(152).                  00007300
