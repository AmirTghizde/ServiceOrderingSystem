000100***************************************************************** 00000100
000200* SUGGREC   - TECHNICIAN PRICE SUGGESTION RECORD                 *00000200
000300* USED BY ORDRSUG FOR THE SUGGEST MASTER (FD AND IN-CORE TABLE)  *00000300
000400* AND PASSED TO SUGSORT (CALLED SUBPROGRAM) FOR RANKING.         *00000400
000500* COPY SUGGREC REPLACING ==:TAG:== BY ==xxx==.                   *00000500
000600***************************************************************** 00000600
000700 01  :TAG:-SUGGEST-REC.                                           00000700
000800     05  :TAG:-SUG-ID             PIC 9(09).                      00000800
000900     05  :TAG:-SUG-ORDER-ID       PIC 9(09).                      00000900
001000     05  :TAG:-SUG-TECH-ID        PIC 9(09).                      00001000
001100     05  :TAG:-SUG-PRICE          PIC S9(07)V99.                  00001100
001200     05  :TAG:-SUG-DATETIME       PIC 9(12).                      00001200
001300     05  :TAG:-SUG-DURATION       PIC 9(04).                      00001300
001400     05  :TAG:-SUG-TECH-SCORE     PIC S9(05)V99.                  00001400
001500     05  FILLER                   PIC X(11).                      00001500
